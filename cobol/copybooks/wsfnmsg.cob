000100********************************************                      
000110*                                          *                      
000120*  File Statuses, Switches & Messages      *                      
000130*        For The Finance Subsystem         *                      
000140********************************************                      
000150* File size n/a - working storage only.                           
000160*                                                                 
000170* 14/03/86 dma - Created.                                         
000180* 14/03/93 rjw - Added FN006/7 for budget reject counts.          
000190* 12/11/25 kjp - FN0047 Msg text tidy, added FN010 no             
000200*                expenses line.                                   
000210*                                                                 
000220 01  FN-File-Statuses.                                            
000230     03  FN-Trn-File-Status      pic xx      value zero.          
000240     03  FN-Bud-File-Status      pic xx      value zero.          
000250     03  FN-Prm-File-Status      pic xx      value zero.          
000260     03  FN-Rpt-File-Status      pic xx      value zero.          
000270     03  filler                  pic x(8).                        
000280*                                                                 
000290 01  FN-Switches.                                                 
000300     03  FN-Sw-Trn-Eof           pic x       value "N".           
000310         88  FN-Trn-Eof                      value "Y".           
000320     03  FN-Sw-Bud-Eof           pic x       value "N".           
000330         88  FN-Bud-Eof                      value "Y".           
000340     03  FN-Sw-Has-Expenses      pic x       value "N".           
000350         88  FN-Has-Expenses                 value "Y".           
000360     03  filler                  pic x(5).                        
000370*                                                                 
000380 01  FN-Error-Messages.                                           
000390     03  FN001   pic x(48) value                                  
000400             "FN001 Unable to open Transaction file - abort.".    
000410     03  FN002   pic x(42) value                                  
000420             "FN002 Unable to open Budget file - abort.".         
000430     03  FN003   pic x(43) value                                  
000440             "FN003 Unable to open Parameter file - info.".       
000450     03  FN004   pic x(45) value                                  
000460             "FN004 Unable to open Report file - abort run.".     
000470     03  FN005   pic x(38) value                                  
000480             "FN005 Transaction table full - skip 1.".            
000490     03  FN006   pic x(33) value                                  
000500             "FN006 Budget table full - skip 1.".                 
000510     03  FN007   pic x(34) value                                  
000520             "FN007 No parameter record found.".                  
000530     03  FN008   pic x(37) value                                  
000540             "FN008 Finance batch run completed.".                
000550     03  FN009   pic x(34) value                                  
000560             "FN009 Finance batch run aborted.".                  
000570     03  FN010   pic x(20) value                                  
000580             "NO EXPENSES FOUND".                                 
000590     03  filler                  pic x(4).                        
