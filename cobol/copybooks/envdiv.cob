000100****************************************************              
000110*                                                  *              
000120*   Shared ENVIRONMENT DIVISION entries            *              
000130*   Copied into every Finance subsystem program    *              
000140*                                                  *              
000150****************************************************              
000160* 14/03/86 dma - Created for Finance (fn) subsystem, lifted       
000170*                from the common envdiv used across the shop.     
000180* 14/08/95 rjw - Added UPSI-0 test switch for dry-run listings.   
000190*                                                                 
000200 configuration           section.                                 
000210*------------------------------                                   
000220 source-computer.        fn-host.                                 
000230 object-computer.        fn-host.                                 
000240 special-names.                                                   
000250     c01 is top-of-form                                           
000260     class alpha-upper is "A" thru "Z"                            
000270     class alpha-lower is "a" thru "z"                            
000280     switch-0 is upsi-0 on status is sw0-on                       
000290               off status is sw0-off.                             
