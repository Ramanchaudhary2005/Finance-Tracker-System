000100* 14/03/86 dma - Created.                                         
000110     select  FN-Transaction-File  assign       TRANSACT           
000120                                  organization line sequential    
000130                                  status       FN-Trn-File-Status.
