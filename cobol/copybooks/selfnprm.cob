000100* 14/03/86 dma - Created.                                         
000110     select  FN-Param-File        assign       PARMFILE           
000120                                  organization line sequential    
000130                                  status       FN-Prm-File-Status.
