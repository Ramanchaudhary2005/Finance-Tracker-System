000100********************************************                      
000110*                                          *                      
000120*  In-Core Table For Accepted Transactions *                      
000130*     Loaded once at start of run,         *                      
000140*     re-sorted in place for the listing.  *                      
000150********************************************                      
000160*  Table size = up to 1000 entries x 113 bytes.                   
000170*                                                                 
000180* 14/03/86 dma - Created.                                         
000190* 09/06/94 rjw - Added Trn-Date-Grp redefine to pick off YYYYMM   
000200*                for the monthly control break & budget status.   
000210* 17/10/25 kjp - FN0031 Chgd to Occurs Depending On so Search     
000220*                is bounded to entries loaded, was walking all    
000230*                1000 before.                                     
000240*                                                                 
000250 77  FN-Trn-Table-Count        pic 9(4)  comp  value zero.        
000260*                                                                 
000270 01  FN-Transaction-Table.                                        
000280     03  FN-Trn-Entry          occurs 1 to 1000 times             
000290                                depending on FN-Trn-Table-Count   
000300                                indexed by FN-Trn-Ix              
000310                                           FN-Trn-Ix2.            
000320         05  FN-Trn-Id           pic x(8).                        
000330         05  FN-Trn-Type         pic x(7).                        
000340         05  FN-Trn-Amount       pic 9(9)v99.                     
000350         05  FN-Trn-Category     pic x(15).                       
000360         05  FN-Trn-Desc         pic x(30).                       
000370         05  FN-Trn-Date         pic 9(8).                        
000380         05  FN-Trn-Date-Grp   redefines  FN-Trn-Date.            
000390             07  FN-Trn-YYYYMM     pic 9(6).                      
000400             07  FN-Trn-DD         pic 9(2).                      
000410         05  FN-Trn-Pay-Method   pic x(13).                       
000420         05  FN-Trn-Recurring    pic x.                           
000430         05  FN-Trn-Tags         pic x(20).                       
