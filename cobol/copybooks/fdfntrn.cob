000100********************************************                      
000110*                                          *                      
000120*  File Definition For Transaction File    *                      
000130*     (personal ledger entries - income    *                      
000140*      and expense, unordered on input)    *                      
000150********************************************                      
000160*  Record size 113 bytes (layout sheet still shows 111 -          
000170*   raised when fields were widened - TICKLER left open).         
000180*                                                                 
000190* 14/03/86 dma - Created.                                         
000200* 11/09/91 rjw - TRN-PAY-METHOD widened 11 -> 13 for "BANK        
000210*                TRANSFER".                                       
000220*                                                                 
000230 fd  FN-Transaction-File                                          
000240     label records are standard                                   
000250     record contains 113 characters.                              
000260*                                                                 
000270 01  FN-Trn-File-Record.                                          
000280     03  TRN-ID                pic x(8).                          
000290     03  TRN-TYPE              pic x(7).                          
000300     03  TRN-AMOUNT            pic 9(9)v99.                       
000310     03  TRN-CATEGORY          pic x(15).                         
000320     03  TRN-DESC              pic x(30).                         
000330     03  TRN-DATE              pic 9(8).                          
000340     03  TRN-PAY-METHOD        pic x(13).                         
000350     03  TRN-RECURRING         pic x.                             
000360     03  TRN-TAGS              pic x(20).                         
