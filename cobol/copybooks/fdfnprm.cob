000100********************************************                      
000110*                                          *                      
000120*  File Definition For Parameter File      *                      
000130*     Single record - reporting month      *                      
000140*     for Budget Status & Monthly Detail.  *                      
000150********************************************                      
000160*  Record size 6 bytes.                                           
000170*                                                                 
000180* 14/03/86 dma - Created.                                         
000190* 09/06/94 rjw - Added Rpt-Year-Mon-Grp redefine for              
000200*                month-key compares.                              
000210* 03/12/98 rjw - Y2K review - Rpt-Year already full 4-digit,      
000220*                no change                                        
000230*                needed, logged for the audit file only.          
000240*                                                                 
000250 fd  FN-Param-File                                                
000260     label records are standard                                   
000270     record contains 6 characters.                                
000280*                                                                 
000290 01  FN-Param-Record.                                             
000300     03  PRM-RPT-MONTH         pic 9(6).                          
000310*                                                                 
000320 01  FN-Rpt-Year-Mon-Grp   redefines  FN-Param-Record.            
000330     03  FN-Rpt-Year           pic 9(4).                          
000340     03  FN-Rpt-Mon            pic 9(2).                          
