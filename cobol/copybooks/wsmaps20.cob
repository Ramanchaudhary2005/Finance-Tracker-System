000100* 02/09/86 dma - Created for maps20 (percent / status calc).      
000110*                                                                 
000120 01  Maps20-WS.                                                   
000130     03  FN20-Numerator      pic 9(11)v99.                        
000140     03  FN20-Denominator    pic 9(11)v99.                        
000150     03  FN20-Percent        pic 9(3)v9.                          
000160     03  FN20-Reply          pic x.                               
000170     03  filler              pic x(5).                            
000180*    Reply codes - 0 = ok, 9 = denominator zero, percent          
000190*    forced to zero.                                              
