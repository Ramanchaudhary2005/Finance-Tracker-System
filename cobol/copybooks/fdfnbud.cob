000100********************************************                      
000110*                                          *                      
000120*  File Definition For Budget File         *                      
000130*     One monthly spending limit per       *                      
000140*     category/month, latest wins.         *                      
000150********************************************                      
000160*  Record size 32 bytes.                                          
000170*                                                                 
000180* 14/03/86 dma - Created.                                         
000190*                                                                 
000200 fd  FN-Budget-File                                               
000210     label records are standard                                   
000220     record contains 32 characters.                               
000230*                                                                 
000240 01  FN-Bud-File-Record.                                          
000250     03  BUD-CATEGORY          pic x(15).                         
000260     03  BUD-LIMIT             pic 9(9)v99.                       
000270     03  BUD-MONTH             pic 9(6).                          
