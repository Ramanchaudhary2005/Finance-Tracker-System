000100* 14/03/86 dma - Created.                                         
000110     select  FN-Budget-File       assign       BUDGETS            
000120                                  organization line sequential    
000130                                  status       FN-Bud-File-Status.
