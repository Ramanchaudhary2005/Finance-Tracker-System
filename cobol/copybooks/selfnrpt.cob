000100* 14/03/86 dma - Created.                                         
000110     select  FN-Report-File       assign       RPTFILE            
000120                                  organization line sequential    
000130                                  status       FN-Rpt-File-Status.
