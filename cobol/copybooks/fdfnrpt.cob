000100********************************************                      
000110*                                          *                      
000120*  File Definition For Finance Report      *                      
000130*     Print file, 132 cols, full report    *                      
000140*     set written in batch-flow order.     *                      
000150********************************************                      
000160*                                                                 
000170* 17/03/86 dma - Created.                                         
000180*                                                                 
000190 fd  FN-Report-File                                               
000200     label records are standard                                   
000210     record contains 132 characters.                              
000220*                                                                 
000230 01  FN-Report-Line            pic x(132).                        
