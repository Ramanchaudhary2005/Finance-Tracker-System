000100********************************************                      
000110*                                          *                      
000120*  Accumulator Work Areas For The Finance  *                      
000130*     Nightly Reporting Batch              *                      
000140********************************************                      
000150*                                                                 
000160* 14/03/86 dma - Created.                                         
000170* 17/10/25 kjp - FN0031 Tables chgd to Occurs Depending On,       
000180*                see wsfntrn.cob.                                 
000190* 22/10/25 kjp - FN0031 Added Pay-Method table for new report.    
000200* 12/11/25 kjp - FN0047 Added Bud-Status-Line work area.          
000210*                                                                 
000220 01  FN-Summary-Totals.                                           
000230     03  FN-Tot-Income           pic 9(11)v99  value zero.        
000240     03  FN-Tot-Expense          pic 9(11)v99  value zero.        
000250     03  FN-Tot-Balance          pic s9(11)v99 value zero.        
000260     03  FN-Bal-Print            pic 9(11)v99  value zero.        
000270     03  FN-Bal-Flag             pic x(8)      value spaces.      
000280     03  filler                  pic x(10)     value spaces.      
000290*                                                                 
000300 77  FN-Category-Count          pic 9(3)  comp  value zero.       
000310*                                                                 
000320 01  FN-Category-Table.                                           
000330     03  FN-Category-Entry     occurs 1 to 100 times              
000340                                depending on FN-Category-Count    
000350                                indexed by FN-Cat-Ix              
000360                                           FN-Cat-Ix2.            
000370         05  FN-Cat-Name         pic x(15).                       
000380         05  FN-Cat-All-Total    pic 9(11)v99.                    
000390         05  FN-Cat-Exp-Total    pic 9(11)v99.                    
000400         05  FN-Cat-Exp-Rpt-Mth  pic 9(11)v99.                    
000410         05  filler              pic x(5).                        
000420*                                                                 
000430 77  FN-Month-Count             pic 9(3)  comp  value zero.       
000440*                                                                 
000450 01  FN-Month-Table.                                              
000460     03  FN-Month-Entry        occurs 1 to 600 times              
000470                                depending on FN-Month-Count       
000480                                indexed by FN-Mth-Ix              
000490                                           FN-Mth-Ix2.            
000500         05  FN-Mth-Key          pic 9(6).                        
000510         05  FN-Mth-Income       pic 9(11)v99.                    
000520         05  FN-Mth-Expense      pic 9(11)v99.                    
000530         05  FN-Mth-Net          pic s9(11)v99.                   
000540         05  filler              pic x(6).                        
000550*                                                                 
000560 77  FN-Pay-Method-Count        pic 9(2)  comp  value zero.       
000570*                                                                 
000580 01  FN-Pay-Method-Table.                                         
000590     03  FN-Pay-Entry          occurs 1 to 20 times               
000600                                depending on FN-Pay-Method-Count  
000610                                indexed by FN-Pay-Ix              
000620                                           FN-Pay-Ix2.            
000630         05  FN-Pay-Method       pic x(13).                       
000640         05  FN-Pay-Total        pic 9(11)v99.                    
000650         05  filler              pic x(5).                        
000660*                                                                 
000670 01  FN-Control-Totals.                                           
000680     03  FN-Trn-Read             pic 9(7)  comp  value zero.      
000690     03  FN-Trn-Accepted         pic 9(7)  comp  value zero.      
000700     03  FN-Trn-Rejected         pic 9(7)  comp  value zero.      
000710     03  FN-Bud-Read             pic 9(5)  comp  value zero.      
000720     03  FN-Bud-Accepted         pic 9(5)  comp  value zero.      
000730     03  FN-Bud-Rejected         pic 9(5)  comp  value zero.      
000740     03  filler                  pic x(8)      value spaces.      
000750*                                                                 
000760 01  FN-Bud-Status-Line.                                          
000770     03  FN-BS-Category          pic x(15).                       
000780     03  FN-BS-Spent             pic 9(11)v99.                    
000790     03  FN-BS-Limit             pic 9(9)v99.                     
000800     03  FN-BS-Percent           pic 9(3)v9.                      
000810     03  FN-BS-Status            pic x(8).                        
000820     03  filler                  pic x(5)      value spaces.      
000830*                                                                 
000840 01  FN-Expense-Line.                                             
000850     03  FN-EX-Category          pic x(15).                       
000860     03  FN-EX-Percent           pic 9(3)v9.                      
000870     03  FN-EX-Bar-Len           pic 9(2)      comp.              
000880     03  FN-EX-Bar               pic x(20).                       
000890     03  FN-EX-Amount            pic 9(11)v99.                    
000900     03  filler                  pic x(5)      value spaces.      
000910*                                                                 
000920 01  FN-Work-Fields.                                              
000930     03  FN-Wk-Ix                pic 9(4)  comp.                  
000940     03  FN-Wk-Ix2               pic 9(4)  comp.                  
000950     03  FN-Wk-Swap-Entry        pic x(113).                      
000960     03  FN-Wk-Swap-Cat          pic x(53).                       
000970     03  FN-Wk-Swap-Mth          pic x(24).                       
000980     03  FN-Wk-Swap-Pay          pic x(24).                       
000990     03  FN-Wk-Heading           pic x(50).                       
001000     03  FN-Wk-Found             pic x         value "N".         
001010         88  FN-Wk-Was-Found                   value "Y".         
001020     03  filler                  pic x(5)      value spaces.      
