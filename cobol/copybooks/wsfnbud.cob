000100********************************************                      
000110*                                          *                      
000120*  In-Core Table For Accepted Budgets      *                      
000130*     One entry per (category, month);     *                      
000140*     last-write-wins applied on load.     *                      
000150********************************************                      
000160*  Table size = up to 500 entries x 32 bytes.                     
000170*                                                                 
000180* 14/03/86 dma - Created.                                         
000190* 09/06/94 rjw - Added Bud-Month-Grp redefine, year/month split   
000200*                used when matching to the reporting month.       
000210* 17/10/25 kjp - FN0031 Chgd to Occurs Depending On, see          
000220*                wsfntrn.cob note.                                
000230*                                                                 
000240 77  FN-Budget-Count            pic 9(3)  comp  value zero.       
000250*                                                                 
000260 01  FN-Budget-Table.                                             
000270     03  FN-Bud-Entry          occurs 1 to 500 times              
000280                                depending on FN-Budget-Count      
000290                                indexed by FN-Bud-Ix              
000300                                           FN-Bud-Ix2.            
000310         05  FN-Bud-Category     pic x(15).                       
000320         05  FN-Bud-Limit        pic 9(9)v99.                     
000330         05  FN-Bud-Month        pic 9(6).                        
000340         05  FN-Bud-Month-Grp  redefines  FN-Bud-Month.           
000350             07  FN-Bud-Year       pic 9(4).                      
000360             07  FN-Bud-Mon        pic 9(2).                      
