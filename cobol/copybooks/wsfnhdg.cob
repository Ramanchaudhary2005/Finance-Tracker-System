000100********************************************                      
000110*                                          *                      
000120*  Report Line Layouts For The Finance     *                      
000130*     Nightly Reporting Batch - 132 cols   *                      
000140*     No Report Writer used - plain WRITE. *                      
000150********************************************                      
000160*                                                                 
000170* 17/03/86 dma - Created.                                         
000180* 05/11/25 kjp - FN0031 Added expense analysis bar line.          
000190* 12/11/25 kjp - FN0047 Added control totals line, banner tidy.   
000200* 19/11/25 kjp - FN0052 Added FN-D9-Line - Monthly Report detail  
000210*                was wrongly sharing FN-D2-Line with the Financial
000220*                Summary, lost its sign on a negative net.        
000230*                                                                 
000240 01  FN-Rule-Equals              pic x(132)  value all "=".       
000250 01  FN-Rule-Dashes              pic x(132)  value all "-".       
000260 01  FN-Blank-Line               pic x(132)  value spaces.        
000270*                                                                 
000280 01  FN-Banner-Line-1.                                            
000290     03  filler                  pic x       value space.         
000300     03  FN-BN-Prog              pic x(17).                       
000310     03  filler                  pic x(10)   value spaces.        
000320     03  FN-BN-Title             pic x(40)   value                
000330             "PERSONAL FINANCE LEDGER - NIGHTLY BATCH".           
000340     03  filler                  pic x(64).                       
000350*                                                                 
000360 01  FN-Banner-Line-2.                                            
000370     03  filler                  pic x       value space.         
000380     03  filler                  pic x(10)   value "RUN DATE -".  
000390     03  FN-BN-Date              pic x(10).                       
000400     03  filler                  pic x(111).                      
000410*                                                                 
000420 01  FN-Section-Title.                                            
000430     03  filler                  pic x(10)   value spaces.        
000440     03  FN-ST-Text              pic x(50).                       
000450     03  filler                  pic x(72).                       
000460*                                                                 
000470* Section 1 - All Transactions detail line                        
000480*                                                                 
000490 01  FN-D1-Line.                                                  
000500     03  FN-D1-Id                pic x(8).                        
000510     03  filler                  pic x       value space.         
000520     03  FN-D1-Date              pic x(10).                       
000530     03  filler                  pic x       value space.         
000540     03  FN-D1-Amount            pic Z(8)9.99.                    
000550     03  filler                  pic x       value space.         
000560     03  FN-D1-Type              pic x(7).                        
000570     03  filler                  pic x       value space.         
000580     03  FN-D1-Category          pic x(15).                       
000590     03  filler                  pic x       value space.         
000600     03  FN-D1-Desc              pic x(30).                       
000610     03  filler                  pic x       value space.         
000620     03  FN-D1-Pay-Method        pic x(13).                       
000630     03  filler                  pic x       value space.         
000640     03  FN-D1-Recurring         pic x.                           
000650     03  filler                  pic x(29).                       
000660*                                                                 
000670* Section 2 - Financial Summary                                   
000680*                                                                 
000690 01  FN-D2-Line.                                                  
000700     03  FN-D2-Label             pic x(20).                       
000710     03  filler                  pic x       value space.         
000720     03  FN-D2-Amount            pic Z(10)9.99.                   
000730     03  filler                  pic x(3)    value spaces.        
000740     03  FN-D2-Flag              pic x(8).                        
000750     03  filler                  pic x(86).                       
000760*                                                                 
000770* Section 3 - Category Report                                     
000780*                                                                 
000790 01  FN-D3-Line.                                                  
000800     03  FN-D3-Category          pic x(15).                       
000810     03  filler                  pic x       value space.         
000820     03  filler                  pic x       value ":".           
000830     03  filler                  pic x       value space.         
000840     03  FN-D3-Amount            pic Z(10)9.99.                   
000850     03  filler                  pic x(100).                      
000860*                                                                 
000870* Section 4 - Monthly Summary                                     
000880*                                                                 
000890 01  FN-D4-Line.                                                  
000900     03  FN-D4-Month             pic x(7).                        
000910     03  filler                  pic x       value space.         
000920     03  filler                  pic x       value "|".           
000930     03  filler                  pic x       value space.         
000940     03  FN-D4-Income            pic Z(9)9.99.                    
000950     03  filler                  pic x       value space.         
000960     03  filler                  pic x       value "|".           
000970     03  filler                  pic x       value space.         
000980     03  FN-D4-Expense           pic Z(9)9.99.                    
000990     03  filler                  pic x       value space.         
001000     03  filler                  pic x       value "|".           
001010     03  filler                  pic x       value space.         
001020     03  FN-D4-Net               pic -(9)9.99.                    
001030     03  filler                  pic x(77).                       
001040*                                                                 
001050* Section 5 - Budget Status                                       
001060*                                                                 
001070 01  FN-D5-Line.                                                  
001080     03  FN-D5-Category          pic x(15).                       
001090     03  filler                  pic x       value space.         
001100     03  filler                  pic x       value ":".           
001110     03  filler                  pic x       value space.         
001120     03  FN-D5-Spent             pic Z(9)9.99.                    
001130     03  filler                  pic x       value space.         
001140     03  filler                  pic x       value "/".           
001150     03  filler                  pic x       value space.         
001160     03  FN-D5-Limit             pic Z(7)9.99.                    
001170     03  filler                  pic x       value space.         
001180     03  filler                  pic x       value "(".           
001190     03  FN-D5-Percent           pic ZZ9.9.                       
001200     03  filler                  pic x(2)    value "%)".          
001210     03  filler                  pic x       value space.         
001220     03  FN-D5-Status            pic x(8).                        
001230     03  filler                  pic x(69).                       
001240*                                                                 
001250* Section 6 - Expense Analysis                                    
001260*                                                                 
001270 01  FN-D6-Line.                                                  
001280     03  FN-D6-Category          pic x(15).                       
001290     03  filler                  pic x       value space.         
001300     03  filler                  pic x       value "(".           
001310     03  FN-D6-Percent           pic ZZ9.9.                       
001320     03  filler                  pic x(2)    value "%)".          
001330     03  filler                  pic x       value space.         
001340     03  FN-D6-Bar               pic x(20).                       
001350     03  filler                  pic x       value space.         
001360     03  FN-D6-Amount            pic Z(9)9.99.                    
001370     03  filler                  pic x(73).                       
001380*                                                                 
001390* Section 8 - Payment Method Report                               
001400*                                                                 
001410 01  FN-D7-Line.                                                  
001420     03  FN-D7-Method            pic x(13).                       
001430     03  filler                  pic x(3)    value spaces.        
001440     03  filler                  pic x       value ":".           
001450     03  filler                  pic x       value space.         
001460     03  FN-D7-Amount            pic Z(10)9.99.                   
001470     03  filler                  pic x(100).                      
001480*                                                                 
001490* Section 9 - Control Totals                                      
001500*                                                                 
001510 01  FN-D8-Line.                                                  
001520     03  FN-D8-Label             pic x(30).                       
001530     03  filler                  pic x       value space.         
001540     03  FN-D8-Count             pic ZZZ,ZZ9.                     
001550     03  filler                  pic x(94).                       
001560*                                                                 
001570* Section 7 - Monthly Report (detail for the parameter record's   
001580*             reporting month).  Net carries a sign, same as the  
001590*             Monthly Summary's FN-D4-Net - this is NOT the same  
001600*             shape as the Financial Summary line, the auditor    
001610*             wants the sign shown here, not an Ok/Negative flag. 
001620*                                                                 
001630 01  FN-D9-Line.                                                  
001640     03  FN-D9-Label             pic x(20).                       
001650     03  filler                  pic x       value space.         
001660     03  FN-D9-Amount            pic -(10)9.99.                   
001670     03  filler                  pic x(97).                       
