000100***************************************************************** 
000110*                                                               * 
000120*         PERSONAL FINANCE LEDGER - NIGHTLY POSTING AND        *  
000130*                    REPORTING BATCH DRIVER                    *  
000140*                                                               * 
000150***************************************************************** 
000160*                                                                 
000170 identification          division.                                
000180*===============================                                  
000190*                                                                 
000200***                                                               
000210      program-id.         fn000.                                  
000220***                                                               
000230      author.             D. M. Ashworth.                         
000240***                                                               
000250      installation.       Brackendale Data Processing Ltd.        
000260***                                                               
000270      date-written.       14/03/86.                               
000280***                                                               
000290      date-compiled.                                              
000300***                                                               
000310      security.           This program is the property of         
000320                           Brackendale Data Processing Ltd and is 
000330                           supplied to the client for use on the  
000340                           client's own equipment only.  Not to be
000350                           copied or passed to a third party      
000360                           without                                
000370                           written permission.                    
000380***                                                               
000390*    Remarks.            Sole driver of the Finance (FN) nightly  
000400*                        subsystem.  Loads the day's Transaction  
000410*                        and Budget files into core, validates and
000420*                        accumulates in one pass, and writes all  
000430*                        nine sections of the Ledger Report       
000440*                        to RPTFILE in batch-flow order.  One     
000450*                        program, one pass - there is no call     
000460*                        tree below                               
000470*                        this other than the shared percent-of-   
000480*                        limit routine.                           
000490***                                                               
000500*    Called Modules.     MAPS20 - percent-of-limit, rounded 1 dp. 
000510***                                                               
000520*    Files Used.         TRANSACT  - transaction input, line      
000530*                                    seq.                         
000540*                        BUDGETS   - budget limits, line seq.     
000550*                        PARMFILE  - single reporting-month       
000560*                                    record.                      
000570*                        RPTFILE   - the printed ledger, 132      
000580*                                    cols.                        
000590***                                                               
000600*    Error Messages.     FN001-FN010, see WSFNMSG copybook.       
000610***                                                               
000620*    Version.            1.07 of 22/10/25.                        
000630*****                                                             
000640* Changes:                                                        
000650* 14/03/86 dma -        Created - income/expense totals and the   
000660*                       transaction listing only, no budgets yet. 
000670* 02/09/86 dma -        Added category breakdown (Section 3).     
000680*                       Percent routine split out, see MAPS20.    
000690* 18/11/87 dma -        Added budget file and Budget Status       
000700*                       section.                                  
000710* 11/09/91 rjw -        TRN-PAY-METHOD widened, see FDFNTRN -     
000720*                       added the Payment Method breakdown        
000730*                       (Section 8).                              
000740* 09/06/94 rjw -        Monthly Summary and Monthly Detail        
000750*                       sections added for year-end review        
000760*                       meetings.                                 
000770* 14/03/95 rjw -        Control totals (Section 9) added, auditor 
000780*                       asked for read/accept/reject counts on    
000790*                       the face of the report rather than the    
000800*                       log only.                                 
000810* 11/12/98 rjw - Y2K    Year 2000 readiness review.  TRN-DATE and 
000820*                       BUD-MONTH already carry a full 4-digit    
000830*                       year, PRM-RPT-MONTH likewise - no change  
000840*                       required.  Banner run-date display still  
000850*                       shows a 2-digit year off ACCEPT FROM DATE;
000860*                       left as-is, display only, not stored.     
000870* 05/06/04 dma -        Recompiled under Micro Focus Net Express, 
000880*                       no logic change.                          
000890* 17/10/25 kjp - FN0031 Major rework - transaction and budget     
000900*                       tables changed to Occurs Depending On so  
000910*                       table searches are bounded to entries     
000920*                       actually loaded.  Added the Expense       
000930*                       Analysis section (Section 6) with the bar 
000940*                       chart, and the Payment Method table is now
000950*                       searched rather than subscripted direct.  
000960* 05/11/25 kjp - FN0031 Expense Analysis bar built a character    
000970*                       at a time - see ae084, no STRING table    
000980*                       handy for a fixed repeat count of this    
000990*                       sort.                                     
001000* 12/11/25 kjp - FN0047 Control totals widened,                   
001010*                       Bud-Status-Line and No-Expenses-Found     
001020*                       message added.                            
001030* 22/10/25 kjp - FN0047 Budget Status now reads spend for the     
001040*                       reporting month only, was picking up the  
001050*                       category's all-time spend in error.       
001060*                                                                 
001070 environment             division.                                
001080*===============================                                  
001090*                                                                 
001100 copy  "envdiv.cob".                                              
001110 input-output            section.                                 
001120*------------------------------                                   
001130 file-control.                                                    
001140     copy  "selfntrn.cob".                                        
001150     copy  "selfnbud.cob".                                        
001160     copy  "selfnprm.cob".                                        
001170     copy  "selfnrpt.cob".                                        
001180*                                                                 
001190 data                    division.                                
001200*===============================                                  
001210 file                    section.                                 
001220*----------------------                                           
001230*                                                                 
001240     copy  "fdfntrn.cob".                                         
001250     copy  "fdfnbud.cob".                                         
001260     copy  "fdfnprm.cob".                                         
001270     copy  "fdfnrpt.cob".                                         
001280*                                                                 
001290 working-storage section.                                         
001300*-----------------------                                          
001310*                                                                 
001320     copy  "wsfnmsg.cob".                                         
001330     copy  "wsfntrn.cob".                                         
001340     copy  "wsfnbud.cob".                                         
001350     copy  "wsfnacc.cob".                                         
001360     copy  "wsfnhdg.cob".                                         
001370*                                                                 
001380* Run-date, accepted off the system clock for the report banner - 
001390* still the 2-digit year form, see the Y2K note in the change log.
001400*                                                                 
001410 01  WS-Run-Date.                                                 
001420     03  WS-RD-YY                pic 99.                          
001430     03  WS-RD-MM                pic 99.                          
001440     03  WS-RD-DD                pic 99.                          
001450*                                                                 
001460* Transaction date broken down for the listing's YYYY-MM-DD       
001470* column.                                                         
001480*                                                                 
001490 01  FN-Date-Edit-Work.                                           
001500     03  FN-DE-YYYYMM             pic 9(6).                       
001510     03  FN-DE-DD                 pic 9(2).                       
001520     03  FN-Wk-Month-Key          pic 9(6).                       
001530     03  FN-DE-Out                pic x(10).                      
001540*                                                                 
001550* Percent-of-limit linkage passed down to MAPS20.                 
001560*                                                                 
001570     copy  "wsmaps20.cob".                                        
001580*                                                                 
001590 procedure division.                                              
001600*==================                                               
001610*                                                                 
001620***************************************************************** 
001630* aa000  -  Main line.  Open, load both files, accumulate once   *
001640*           over the transaction table, re-sort the transaction  *
001650*           table for the listing, write the nine report         *
001660*           sections in batch-flow order, close down.            *
001670***************************************************************** 
001680 aa000-Main section.                                              
001690     perform  ab010-Open-Files        thru  ab010-exit.           
001700     perform  ac020-Load-Transactions thru  ac020-exit.           
001710     perform  ac030-Load-Budgets      thru  ac030-exit.           
001720     perform  ad040-Accumulate        thru  ad040-exit.           
001730     perform  ad045-Sort-Transactions thru  ad045-exit.           
001740     perform  ae050-Rpt-Transactions      thru  ae050-exit.       
001750     perform  ae052-Rpt-Summary           thru  ae052-exit.       
001760     perform  ae053-Rpt-Category          thru  ae053-exit.       
001770     perform  ae060-Rpt-Monthly-Summary   thru  ae060-exit.       
001780     perform  ae070-Rpt-Budget-Status     thru  ae070-exit.       
001790     perform  ae080-Rpt-Expense-Analysis  thru  ae080-exit.       
001800     perform  ae090-Rpt-Monthly-Detail    thru  ae090-exit.       
001810     perform  ae100-Rpt-Payment-Method    thru  ae100-exit.       
001820     perform  ae110-Rpt-Control-Totals    thru  ae110-exit.       
001830     perform  zz900-Close-Files       thru  zz900-exit.           
001840     stop run.                                                    
001850 aa000-exit.  exit section.                                       
001860*                                                                 
001870***************************************************************** 
001880* ab010  -  Open the four files.  Transaction, Budget and Report *
001890*           failing to open are fatal - FN001/2/4 and abort.     *
001900*           Parameter file failing to open is not fatal - FN003  *
001910*           is logged and the reporting month defaults to zero,  *
001920*           which simply leaves Budget Status and Monthly Detail *
001930*           empty for the run.                                   *
001940***************************************************************** 
001950 ab010-Open-Files section.                                        
001960     move     zero  to  PRM-RPT-MONTH.                            
001970     open     input   FN-Transaction-File.                        
001980     if       FN-Trn-File-Status not = "00"                       
001990              display  FN001                                      
002000              display  FN009                                      
002010              stop run.                                           
002020     open     input   FN-Budget-File.                             
002030     if       FN-Bud-File-Status not = "00"                       
002040              display  FN002                                      
002050              display  FN009                                      
002060              stop run.                                           
002070     open     output  FN-Report-File.                             
002080     if       FN-Rpt-File-Status not = "00"                       
002090              display  FN004                                      
002100              display  FN009                                      
002110              stop run.                                           
002120     open     input   FN-Param-File.                              
002130     if       FN-Prm-File-Status not = "00"                       
002140              display  FN003                                      
002150     else                                                         
002160              read     FN-Param-File                              
002170                  at end                                          
002180                       display  FN007                             
002190                       move  zero  to  PRM-RPT-MONTH              
002200              end-read                                            
002210              close    FN-Param-File                              
002220     end-if.                                                      
002230*                                                                 
002240     accept   WS-Run-Date  from  date.                            
002250     move     spaces  to  FN-Banner-Line-1  FN-Banner-Line-2.     
002260     move     "FN000"             to  FN-BN-Prog.                 
002270     move     FN-Banner-Line-1    to  FN-Report-Line.             
002280     write    FN-Report-Line.                                     
002290     move     spaces  to  FN-BN-Date.                             
002300     move     WS-RD-YY  to  FN-BN-Date (1:2).                     
002310     move     "-"       to  FN-BN-Date (3:1).                     
002320     move     WS-RD-MM  to  FN-BN-Date (4:2).                     
002330     move     "-"       to  FN-BN-Date (6:1).                     
002340     move     WS-RD-DD  to  FN-BN-Date (8:2).                     
002350     move     FN-Banner-Line-2    to  FN-Report-Line.             
002360     write    FN-Report-Line.                                     
002370 ab010-exit.  exit section.                                       
002380*                                                                 
002390***************************************************************** 
002400* ac020  -  Load the Transaction file into FN-Transaction-Table. *
002410*           One pass, no sort on input - ac021 reads, ac022      *
002420*           validates and either accepts or rejects the record.  *
002430***************************************************************** 
002440 ac020-Load-Transactions section.                                 
002450     perform  ac021-Read-One-Trn  thru  ac021-exit.               
002460     perform  ac023-Trn-Loop-Body  thru  ac023-exit               
002470              until  FN-Trn-Eof.                                  
002480 ac020-exit.  exit section.                                       
002490*                                                                 
002500 ac021-Read-One-Trn.                                              
002510     read     FN-Transaction-File                                 
002520         at end                                                   
002530              set  FN-Trn-Eof  to  true                           
002540     end-read.                                                    
002550 ac021-exit.  exit.                                               
002560*                                                                 
002570 ac023-Trn-Loop-Body.                                             
002580     add      1  to  FN-Trn-Read.                                 
002590     perform  ac022-Validate-Trn  thru  ac022-exit.               
002600     perform  ac021-Read-One-Trn  thru  ac021-exit.               
002610 ac023-exit.  exit.                                               
002620*                                                                 
002630 ac022-Validate-Trn.                                              
002640     if       FN-Trn-Eof                                          
002650              go to  ac022-exit.                                  
002660     if       TRN-AMOUNT not numeric                              
002670         or   TRN-AMOUNT = zero                                   
002680              add  1  to  FN-Trn-Rejected                         
002690              go to  ac022-exit.                                  
002700     if       FN-Trn-Table-Count >= 1000                          
002710              display  FN005                                      
002720              add  1  to  FN-Trn-Rejected                         
002730              go to  ac022-exit.                                  
002740*                                                                 
002750     inspect  TRN-TYPE  converting                                
002760              "abcdefghijklmnopqrstuvwxyz"                        
002770              to                                                  
002780              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       
002790     if       TRN-TYPE not = "INCOME " and                        
002800              TRN-TYPE not = "EXPENSE"                            
002810              add  1  to  FN-Trn-Rejected                         
002820              go to  ac022-exit.                                  
002830*                                                                 
002840     add      1  to  FN-Trn-Table-Count.                          
002850     set      FN-Trn-Ix  to  FN-Trn-Table-Count.                  
002860     move     TRN-ID            to  FN-Trn-Id      (FN-Trn-Ix).   
002870     move     TRN-TYPE          to  FN-Trn-Type    (FN-Trn-Ix).   
002880     move     TRN-AMOUNT        to  FN-Trn-Amount  (FN-Trn-Ix).   
002890     move     TRN-DATE          to  FN-Trn-Date    (FN-Trn-Ix).   
002900     move     TRN-RECURRING     to  FN-Trn-Recurring (FN-Trn-Ix). 
002910     move     TRN-TAGS          to  FN-Trn-Tags    (FN-Trn-Ix).   
002920     if       TRN-CATEGORY = spaces                               
002930              move  "GENERAL"        to                           
002940                    FN-Trn-Category (FN-Trn-Ix)                   
002950     else                                                         
002960              move  TRN-CATEGORY     to                           
002970                    FN-Trn-Category (FN-Trn-Ix)                   
002980     end-if.                                                      
002990     if       TRN-PAY-METHOD = spaces                             
003000              move  "UNKNOWN"        to                           
003010                    FN-Trn-Pay-Method (FN-Trn-Ix)                 
003020     else                                                         
003030              move  TRN-PAY-METHOD   to                           
003040                    FN-Trn-Pay-Method (FN-Trn-Ix)                 
003050     end-if.                                                      
003060     if       FN-Trn-Recurring (FN-Trn-Ix) not = "Y"              
003070              move  "N"  to  FN-Trn-Recurring (FN-Trn-Ix)         
003080     end-if.                                                      
003090     move     TRN-DESC          to  FN-Trn-Desc    (FN-Trn-Ix).   
003100     add      1  to  FN-Trn-Accepted.                             
003110 ac022-exit.  exit.                                               
003120*                                                                 
003130***************************************************************** 
003140* ac030  -  Load the Budget file.  Last record wins for a given  *
003150*           category/month - ac032 searches the table already    *
003160*           built and overwrites the limit in place if found.    *
003170***************************************************************** 
003180 ac030-Load-Budgets section.                                      
003190     perform  ac031-Read-One-Bud  thru  ac031-exit.               
003200     perform  ac033-Bud-Loop-Body  thru  ac033-exit               
003210              until  FN-Bud-Eof.                                  
003220 ac030-exit.  exit section.                                       
003230*                                                                 
003240 ac031-Read-One-Bud.                                              
003250     read     FN-Budget-File                                      
003260         at end                                                   
003270              set  FN-Bud-Eof  to  true                           
003280     end-read.                                                    
003290 ac031-exit.  exit.                                               
003300*                                                                 
003310 ac033-Bud-Loop-Body.                                             
003320     add      1  to  FN-Bud-Read.                                 
003330     if       BUD-LIMIT not numeric  or  BUD-LIMIT = zero         
003340              add  1  to  FN-Bud-Rejected                         
003350     else                                                         
003360              perform  ac032-Find-Budget  thru  ac032-exit        
003370              if   FN-Wk-Was-Found                                
003380                   move  BUD-LIMIT  to  FN-Bud-Limit (FN-Bud-Ix)  
003390              else                                                
003400                   if    FN-Budget-Count >= 500                   
003410                         display  FN006                           
003420                         add  1  to  FN-Bud-Rejected              
003430                   else                                           
003440                         add   1  to  FN-Budget-Count             
003450                         set   FN-Bud-Ix  to  FN-Budget-Count     
003460                         move  BUD-CATEGORY  to                   
003470                               FN-Bud-Category (FN-Bud-Ix)        
003480                         move  BUD-LIMIT      to                  
003490                               FN-Bud-Limit    (FN-Bud-Ix)        
003500                         move  BUD-MONTH      to                  
003510                               FN-Bud-Month    (FN-Bud-Ix)        
003520                         add   1  to  FN-Bud-Accepted             
003530                   end-if                                         
003540              end-if                                              
003550     end-if.                                                      
003560     perform  ac031-Read-One-Bud  thru  ac031-exit.               
003570 ac033-exit.  exit.                                               
003580*                                                                 
003590 ac032-Find-Budget.                                               
003600     move     "N"  to  FN-Wk-Found.                               
003610     if       FN-Budget-Count > zero                              
003620              set  FN-Bud-Ix  to  1                               
003630              search  FN-Bud-Entry                                
003640                  at end                                          
003650                       move  "N"  to  FN-Wk-Found                 
003660                  when  FN-Bud-Category (FN-Bud-Ix) = BUD-CATEGORY
003670                    and FN-Bud-Month    (FN-Bud-Ix) = BUD-MONTH   
003680                       move  "Y"  to  FN-Wk-Found                 
003690              end-search                                          
003700     end-if.                                                      
003710     if       FN-Wk-Was-Found                                     
003720              add  1  to  FN-Bud-Accepted                         
003730     end-if.                                                      
003740 ac032-exit.  exit.                                               
003750*                                                                 
003760***************************************************************** 
003770* ad040  -  One pass over the loaded transaction table, rolling  *
003780*           up income/expense, per-category, per-month and per-  *
003790*           payment-method totals.  ad042/3/4 search-or-add the  *
003800*           three breakdown tables so each key appears once.     *
003810***************************************************************** 
003820 ad040-Accumulate section.                                        
003830     move     zero  to  FN-Tot-Income  FN-Tot-Expense.            
003840     move     "N"   to  FN-Sw-Has-Expenses.                       
003850     move     zero  to  FN-Category-Count.                        
003860     move     zero  to  FN-Month-Count.                           
003870     move     zero  to  FN-Pay-Method-Count.                      
003880     if       FN-Trn-Table-Count > zero                           
003890              perform  ad041-Accum-One-Trn  thru  ad041-exit      
003900                       varying  FN-Trn-Ix  from  1  by  1         
003910                       until    FN-Trn-Ix > FN-Trn-Table-Count    
003920     end-if.                                                      
003930 ad040-exit.  exit section.                                       
003940*                                                                 
003950 ad041-Accum-One-Trn.                                             
003960     if       FN-Trn-Type (FN-Trn-Ix) = "INCOME "                 
003970              add  FN-Trn-Amount (FN-Trn-Ix)  to  FN-Tot-Income   
003980     else                                                         
003990              add  FN-Trn-Amount (FN-Trn-Ix)  to  FN-Tot-Expense  
004000     end-if.                                                      
004010*                                                                 
004020     perform  ad042-Find-Category  thru  ad042-exit.              
004030     add      FN-Trn-Amount (FN-Trn-Ix)  to                       
004040              FN-Cat-All-Total (FN-Cat-Ix).                       
004050     if       FN-Trn-Type (FN-Trn-Ix) = "EXPENSE"                 
004060              set  FN-Has-Expenses  to  true                      
004070              add  FN-Trn-Amount (FN-Trn-Ix)  to                  
004080                   FN-Cat-Exp-Total (FN-Cat-Ix)                   
004090              if   FN-Trn-YYYYMM (FN-Trn-Ix) = PRM-RPT-MONTH      
004100                   add  FN-Trn-Amount (FN-Trn-Ix)  to             
004110                        FN-Cat-Exp-Rpt-Mth (FN-Cat-Ix)            
004120              end-if                                              
004130     end-if.                                                      
004140*                                                                 
004150     perform  ad043-Find-Month  thru  ad043-exit.                 
004160     if       FN-Trn-Type (FN-Trn-Ix) = "INCOME "                 
004170              add  FN-Trn-Amount (FN-Trn-Ix)  to                  
004180                   FN-Mth-Income (FN-Mth-Ix)                      
004190     else                                                         
004200              add  FN-Trn-Amount (FN-Trn-Ix)  to                  
004210                   FN-Mth-Expense (FN-Mth-Ix)                     
004220     end-if.                                                      
004230     compute  FN-Mth-Net (FN-Mth-Ix) =                            
004240              FN-Mth-Income (FN-Mth-Ix) -                         
004250              FN-Mth-Expense (FN-Mth-Ix).                         
004260*                                                                 
004270     perform  ad044-Find-Pay-Method  thru  ad044-exit.            
004280     add      FN-Trn-Amount (FN-Trn-Ix)  to                       
004290              FN-Pay-Total (FN-Pay-Ix).                           
004300 ad041-exit.  exit.                                               
004310*                                                                 
004320 ad042-Find-Category.                                             
004330     move     "N"  to  FN-Wk-Found.                               
004340     if       FN-Category-Count > zero                            
004350              set  FN-Cat-Ix  to  1                               
004360              search  FN-Category-Entry                           
004370                  at end                                          
004380                       move  "N"  to  FN-Wk-Found                 
004390                  when  FN-Cat-Name (FN-Cat-Ix) =                 
004400                        FN-Trn-Category (FN-Trn-Ix)               
004410                       move  "Y"  to  FN-Wk-Found                 
004420              end-search                                          
004430     end-if.                                                      
004440     if       not FN-Wk-Was-Found                                 
004450              add   1  to  FN-Category-Count                      
004460              set   FN-Cat-Ix  to  FN-Category-Count              
004470              move  FN-Trn-Category (FN-Trn-Ix)  to               
004480                    FN-Cat-Name (FN-Cat-Ix)                       
004490              move  zero  to  FN-Cat-All-Total   (FN-Cat-Ix)      
004500              move  zero  to  FN-Cat-Exp-Total   (FN-Cat-Ix)      
004510              move  zero  to  FN-Cat-Exp-Rpt-Mth (FN-Cat-Ix)      
004520     end-if.                                                      
004530 ad042-exit.  exit.                                               
004540*                                                                 
004550 ad043-Find-Month.                                                
004560     move     "N"  to  FN-Wk-Found.                               
004570     if       FN-Month-Count > zero                               
004580              set  FN-Mth-Ix  to  1                               
004590              search  FN-Month-Entry                              
004600                  at end                                          
004610                       move  "N"  to  FN-Wk-Found                 
004620                  when  FN-Mth-Key (FN-Mth-Ix) =                  
004630                        FN-Trn-YYYYMM (FN-Trn-Ix)                 
004640                       move  "Y"  to  FN-Wk-Found                 
004650              end-search                                          
004660     end-if.                                                      
004670     if       not FN-Wk-Was-Found                                 
004680              add   1  to  FN-Month-Count                         
004690              set   FN-Mth-Ix  to  FN-Month-Count                 
004700              move  FN-Trn-YYYYMM (FN-Trn-Ix)  to                 
004710                    FN-Mth-Key (FN-Mth-Ix)                        
004720              move  zero  to  FN-Mth-Income (FN-Mth-Ix)           
004730              move  zero  to  FN-Mth-Expense (FN-Mth-Ix)          
004740              move  zero  to  FN-Mth-Net (FN-Mth-Ix)              
004750     end-if.                                                      
004760 ad043-exit.  exit.                                               
004770*                                                                 
004780 ad044-Find-Pay-Method.                                           
004790     move     "N"  to  FN-Wk-Found.                               
004800     if       FN-Pay-Method-Count > zero                          
004810              set  FN-Pay-Ix  to  1                               
004820              search  FN-Pay-Entry                                
004830                  at end                                          
004840                       move  "N"  to  FN-Wk-Found                 
004850                  when  FN-Pay-Method (FN-Pay-Ix) =               
004860                        FN-Trn-Pay-Method (FN-Trn-Ix)             
004870                       move  "Y"  to  FN-Wk-Found                 
004880              end-search                                          
004890     end-if.                                                      
004900     if       not FN-Wk-Was-Found                                 
004910              add   1  to  FN-Pay-Method-Count                    
004920              set   FN-Pay-Ix  to  FN-Pay-Method-Count            
004930              move  FN-Trn-Pay-Method (FN-Trn-Ix)  to             
004940                    FN-Pay-Method (FN-Pay-Ix)                     
004950              move  zero  to  FN-Pay-Total (FN-Pay-Ix)            
004960     end-if.                                                      
004970 ad044-exit.  exit.                                               
004980*                                                                 
004990***************************************************************** 
005000* ad045  -  Re-sort the transaction table in place, most recent  *
005010*           date first, for the Section 1 listing.  Straight     *
005020*           selection sort - the table is never more than 1000   *
005030*           entries, no need of anything cleverer.              * 
005040***************************************************************** 
005050 ad045-Sort-Transactions section.                                 
005060     if       FN-Trn-Table-Count > 1                              
005070              perform  ad046-Sort-Outer  thru  ad046-exit         
005080                       varying  FN-Trn-Ix  from  1  by  1         
005090                       until    FN-Trn-Ix >= FN-Trn-Table-Count   
005100     end-if.                                                      
005110 ad045-exit.  exit section.                                       
005120*                                                                 
005130 ad046-Sort-Outer.                                                
005140     move     FN-Trn-Ix  to  FN-Wk-Ix.                            
005150     set      FN-Trn-Ix2  to  FN-Trn-Ix.                          
005160     add      1  to  FN-Trn-Ix2.                                  
005170     perform  ad047-Sort-Find-Max  thru  ad047-exit               
005180              varying  FN-Trn-Ix2  from  FN-Trn-Ix2  by  1        
005190              until    FN-Trn-Ix2 > FN-Trn-Table-Count.           
005200     if       FN-Wk-Ix not = FN-Trn-Ix                            
005210              perform  ad048-Swap-Trn-Entries  thru  ad048-exit   
005220     end-if.                                                      
005230 ad046-exit.  exit.                                               
005240*                                                                 
005250 ad047-Sort-Find-Max.                                             
005260     if       FN-Trn-Date (FN-Trn-Ix2) > FN-Trn-Date (FN-Wk-Ix)   
005270              move  FN-Trn-Ix2  to  FN-Wk-Ix                      
005280     end-if.                                                      
005290 ad047-exit.  exit.                                               
005300*                                                                 
005310 ad048-Swap-Trn-Entries.                                          
005320     move     FN-Trn-Entry (FN-Trn-Ix)   to  FN-Wk-Swap-Entry.    
005330     move     FN-Trn-Entry (FN-Wk-Ix)    to                       
005340              FN-Trn-Entry (FN-Trn-Ix).                           
005350     move     FN-Wk-Swap-Entry           to                       
005360              FN-Trn-Entry (FN-Wk-Ix).                            
005370 ad048-exit.  exit.                                               
005380*                                                                 
005390***************************************************************** 
005400* ae050  -  Section 1, All Transactions - newest date first, as  *
005410*           left by ad045.                                       *
005420***************************************************************** 
005430 ae050-Rpt-Transactions section.                                  
005440     move     "ALL TRANSACTIONS"  to  FN-Wk-Heading.              
005450     perform  zz150-Write-Heading  thru  zz150-exit.              
005460     if       FN-Trn-Table-Count > zero                           
005470              perform  ae051-Trn-Detail-Line  thru  ae051-exit    
005480                       varying  FN-Trn-Ix  from  1  by  1         
005490                       until    FN-Trn-Ix > FN-Trn-Table-Count    
005500     end-if.                                                      
005510     move     spaces  to  FN-D8-Line.                             
005520     move     "TOTAL TRANSACTIONS:"    to  FN-D8-Label.           
005530     move     FN-Trn-Table-Count       to  FN-D8-Count.           
005540     move     FN-D8-Line               to  FN-Report-Line.        
005550     write    FN-Report-Line.                                     
005560     perform  zz160-Write-Trailer  thru  zz160-exit.              
005570 ae050-exit.  exit section.                                       
005580*                                                                 
005590 ae051-Trn-Detail-Line.                                           
005600     move     spaces  to  FN-D1-Line.                             
005610     move     FN-Trn-Id (FN-Trn-Ix)        to  FN-D1-Id.          
005620     perform  zz120-Edit-Trn-Date  thru  zz120-exit.              
005630     move     FN-Trn-Amount (FN-Trn-Ix)    to  FN-D1-Amount.      
005640     move     FN-Trn-Type (FN-Trn-Ix)      to  FN-D1-Type.        
005650     move     FN-Trn-Category (FN-Trn-Ix)  to  FN-D1-Category.    
005660     move     FN-Trn-Desc (FN-Trn-Ix)      to  FN-D1-Desc.        
005670     move     FN-Trn-Pay-Method (FN-Trn-Ix) to  FN-D1-Pay-Method. 
005680     if       FN-Trn-Recurring (FN-Trn-Ix) = "Y"                  
005690              move  "R"  to  FN-D1-Recurring                      
005700     else                                                         
005710              move  space  to  FN-D1-Recurring                    
005720     end-if.                                                      
005730     move     FN-D1-Line  to  FN-Report-Line.                     
005740     write    FN-Report-Line.                                     
005750 ae051-exit.  exit.                                               
005760*                                                                 
005770***************************************************************** 
005780* ae052  -  Section 2, Financial Summary - income, expense and   *
005790*           balance, balance flagged NEGATIVE if below zero.     *
005800***************************************************************** 
005810 ae052-Rpt-Summary section.                                       
005820     move     "FINANCIAL SUMMARY"  to  FN-Wk-Heading.             
005830     perform  zz150-Write-Heading  thru  zz150-exit.              
005840*                                                                 
005850     move     spaces  to  FN-D2-Line.                             
005860     move     "TOTAL INCOME"       to  FN-D2-Label.               
005870     move     FN-Tot-Income        to  FN-D2-Amount.              
005880     move     FN-D2-Line           to  FN-Report-Line.            
005890     write    FN-Report-Line.                                     
005900*                                                                 
005910     move     spaces  to  FN-D2-Line.                             
005920     move     "TOTAL EXPENSE"      to  FN-D2-Label.               
005930     move     FN-Tot-Expense       to  FN-D2-Amount.              
005940     move     FN-D2-Line           to  FN-Report-Line.            
005950     write    FN-Report-Line.                                     
005960*                                                                 
005970     compute  FN-Tot-Balance = FN-Tot-Income - FN-Tot-Expense.    
005980     if       FN-Tot-Balance < zero                               
005990              compute  FN-Bal-Print = FN-Tot-Balance * -1         
006000              move     "NEGATIVE"  to  FN-Bal-Flag                
006010     else                                                         
006020              move     FN-Tot-Balance  to  FN-Bal-Print           
006030              move     "OK"            to  FN-Bal-Flag            
006040     end-if.                                                      
006050     move     spaces  to  FN-D2-Line.                             
006060     move     "BALANCE"            to  FN-D2-Label.               
006070     move     FN-Bal-Print         to  FN-D2-Amount.              
006080     move     FN-Bal-Flag          to  FN-D2-Flag.                
006090     move     FN-D2-Line           to  FN-Report-Line.            
006100     write    FN-Report-Line.                                     
006110     perform  zz160-Write-Trailer  thru  zz160-exit.              
006120 ae052-exit.  exit section.                                       
006130*                                                                 
006140***************************************************************** 
006150* ae053  -  Section 3, Category Report - all transactions (both  *
006160*           income and expense) totalled by category, highest    *
006170*           total first.                                         *
006180***************************************************************** 
006190 ae053-Rpt-Category section.                                      
006200     move     "CATEGORY REPORT"  to  FN-Wk-Heading.               
006210     perform  zz150-Write-Heading  thru  zz150-exit.              
006220     if       FN-Category-Count > 1                               
006230              perform  ae054-Sort-Cat-By-All  thru  ae054-exit    
006240                       varying  FN-Cat-Ix  from  1  by  1         
006250                       until    FN-Cat-Ix >= FN-Category-Count    
006260     end-if.                                                      
006270     if       FN-Category-Count > zero                            
006280              perform  ae056-Cat-Detail-Line  thru  ae056-exit    
006290                       varying  FN-Cat-Ix  from  1  by  1         
006300                       until    FN-Cat-Ix > FN-Category-Count     
006310     end-if.                                                      
006320     perform  zz160-Write-Trailer  thru  zz160-exit.              
006330 ae053-exit.  exit section.                                       
006340*                                                                 
006350 ae054-Sort-Cat-By-All.                                           
006360     move     FN-Cat-Ix  to  FN-Wk-Ix.                            
006370     set      FN-Cat-Ix2  to  FN-Cat-Ix.                          
006380     add      1  to  FN-Cat-Ix2.                                  
006390     perform  ae055-Cat-Find-Max-All  thru  ae055-exit            
006400              varying  FN-Cat-Ix2  from  FN-Cat-Ix2  by  1        
006410              until    FN-Cat-Ix2 > FN-Category-Count.            
006420     if       FN-Wk-Ix not = FN-Cat-Ix                            
006430              move  FN-Category-Entry (FN-Cat-Ix)  to             
006440                    FN-Wk-Swap-Cat                                
006450              move  FN-Category-Entry (FN-Wk-Ix)   to             
006460                    FN-Category-Entry (FN-Cat-Ix)                 
006470              move  FN-Wk-Swap-Cat                 to             
006480                    FN-Category-Entry (FN-Wk-Ix)                  
006490     end-if.                                                      
006500 ae054-exit.  exit.                                               
006510*                                                                 
006520 ae055-Cat-Find-Max-All.                                          
006530     if       FN-Cat-All-Total (FN-Cat-Ix2) >                     
006540              FN-Cat-All-Total (FN-Wk-Ix)                         
006550              move  FN-Cat-Ix2  to  FN-Wk-Ix                      
006560     end-if.                                                      
006570 ae055-exit.  exit.                                               
006580*                                                                 
006590 ae056-Cat-Detail-Line.                                           
006600     move     spaces  to  FN-D3-Line.                             
006610     move     FN-Cat-Name (FN-Cat-Ix)       to  FN-D3-Category.   
006620     move     FN-Cat-All-Total (FN-Cat-Ix)  to  FN-D3-Amount.     
006630     move     FN-D3-Line  to  FN-Report-Line.                     
006640     write    FN-Report-Line.                                     
006650 ae056-exit.  exit.                                               
006660*                                                                 
006670***************************************************************** 
006680* ae060  -  Section 4, Monthly Summary - one line per calendar   *
006690*           month present in the transaction file, most recent   *
006700*           month first, net = income less expense.              *
006710***************************************************************** 
006720 ae060-Rpt-Monthly-Summary section.                               
006730     move     "MONTHLY SUMMARY"  to  FN-Wk-Heading.               
006740     perform  zz150-Write-Heading  thru  zz150-exit.              
006750     if       FN-Month-Count > 1                                  
006760              perform  ae061-Sort-Month  thru  ae061-exit         
006770                       varying  FN-Mth-Ix  from  1  by  1         
006780                       until    FN-Mth-Ix >= FN-Month-Count       
006790     end-if.                                                      
006800     if       FN-Month-Count > zero                               
006810              perform  ae063-Month-Detail-Line  thru  ae063-exit  
006820                       varying  FN-Mth-Ix  from  1  by  1         
006830                       until    FN-Mth-Ix > FN-Month-Count        
006840     end-if.                                                      
006850     perform  zz160-Write-Trailer  thru  zz160-exit.              
006860 ae060-exit.  exit section.                                       
006870*                                                                 
006880 ae061-Sort-Month.                                                
006890     move     FN-Mth-Ix  to  FN-Wk-Ix.                            
006900     set      FN-Mth-Ix2  to  FN-Mth-Ix.                          
006910     add      1  to  FN-Mth-Ix2.                                  
006920     perform  ae062-Month-Find-Max  thru  ae062-exit              
006930              varying  FN-Mth-Ix2  from  FN-Mth-Ix2  by  1        
006940              until    FN-Mth-Ix2 > FN-Month-Count.               
006950     if       FN-Wk-Ix not = FN-Mth-Ix                            
006960              move  FN-Month-Entry (FN-Mth-Ix)   to               
006970                    FN-Wk-Swap-Mth                                
006980              move  FN-Month-Entry (FN-Wk-Ix)    to               
006990                    FN-Month-Entry (FN-Mth-Ix)                    
007000              move  FN-Wk-Swap-Mth                to              
007010                    FN-Month-Entry (FN-Wk-Ix)                     
007020     end-if.                                                      
007030 ae061-exit.  exit.                                               
007040*                                                                 
007050 ae062-Month-Find-Max.                                            
007060     if       FN-Mth-Key (FN-Mth-Ix2) > FN-Mth-Key (FN-Wk-Ix)     
007070              move  FN-Mth-Ix2  to  FN-Wk-Ix                      
007080     end-if.                                                      
007090 ae062-exit.  exit.                                               
007100*                                                                 
007110 ae063-Month-Detail-Line.                                         
007120     move     spaces  to  FN-D4-Line.                             
007130     move     FN-Mth-Key (FN-Mth-Ix)  to  FN-Wk-Month-Key.        
007140     perform  zz130-Edit-Month-Key  thru  zz130-exit.             
007150     move     FN-DE-Out (1:7)             to  FN-D4-Month.        
007160     move     FN-Mth-Income (FN-Mth-Ix)   to  FN-D4-Income.       
007170     move     FN-Mth-Expense (FN-Mth-Ix)  to  FN-D4-Expense.      
007180     move     FN-Mth-Net (FN-Mth-Ix)      to  FN-D4-Net.          
007190     move     FN-D4-Line  to  FN-Report-Line.                     
007200     write    FN-Report-Line.                                     
007210 ae063-exit.  exit.                                               
007220*                                                                 
007230***************************************************************** 
007240* ae070  -  Section 5, Budget Status - one line per budget whose *
007250*           month matches the parameter record, in budget-file   *
007260*           order (which, with ac032's overwrite-in-place, is    *
007270*           also first-seen order).  Spend is that category's    *
007280*           expense total for the reporting month only.          *
007290***************************************************************** 
007300 ae070-Rpt-Budget-Status section.                                 
007310     move     "BUDGET STATUS"  to  FN-Wk-Heading.                 
007320     perform  zz150-Write-Heading  thru  zz150-exit.              
007330     if       FN-Budget-Count > zero                              
007340              perform  ae071-Budget-Status-Line  thru  ae071-exit 
007350                       varying  FN-Bud-Ix  from  1  by  1         
007360                       until    FN-Bud-Ix > FN-Budget-Count       
007370     end-if.                                                      
007380     perform  zz160-Write-Trailer  thru  zz160-exit.              
007390 ae070-exit.  exit section.                                       
007400*                                                                 
007410 ae071-Budget-Status-Line.                                        
007420     if       FN-Bud-Month (FN-Bud-Ix) not = PRM-RPT-MONTH        
007430              go to  ae071-exit.                                  
007440     move     zero  to  FN-BS-Spent.                              
007450     move     "N"  to  FN-Wk-Found.                               
007460     if       FN-Category-Count > zero                            
007470              set  FN-Cat-Ix  to  1                               
007480              search  FN-Category-Entry                           
007490                  at end                                          
007500                       move  "N"  to  FN-Wk-Found                 
007510                  when  FN-Cat-Name (FN-Cat-Ix) =                 
007520                        FN-Bud-Category (FN-Bud-Ix)               
007530                       move  "Y"  to  FN-Wk-Found                 
007540              end-search                                          
007550     end-if.                                                      
007560     if       FN-Wk-Was-Found                                     
007570              move  FN-Cat-Exp-Rpt-Mth (FN-Cat-Ix)  to            
007580                    FN-BS-Spent                                   
007590     end-if.                                                      
007600     move     FN-BS-Spent             to  FN20-Numerator.         
007610     move     FN-Bud-Limit (FN-Bud-Ix) to  FN20-Denominator.      
007620     perform  zz140-Call-Percent  thru  zz140-exit.               
007630     move     FN20-Percent            to  FN-BS-Percent.          
007640     if       FN-BS-Percent > 100.0                               
007650              move  "EXCEEDED"  to  FN-BS-Status                  
007660     else                                                         
007670         if   FN-BS-Percent > 80.0                                
007680              move  "WARNING"   to  FN-BS-Status                  
007690         else                                                     
007700              move  "OK"        to  FN-BS-Status                  
007710         end-if                                                   
007720     end-if.                                                      
007730     move     spaces  to  FN-D5-Line.                             
007740     move     FN-Bud-Category (FN-Bud-Ix)  to  FN-D5-Category.    
007750     move     FN-BS-Spent                  to  FN-D5-Spent.       
007760     move     FN-Bud-Limit (FN-Bud-Ix)     to  FN-D5-Limit.       
007770     move     FN-BS-Percent                to  FN-D5-Percent.     
007780     move     FN-BS-Status                 to  FN-D5-Status.      
007790     move     FN-D5-Line  to  FN-Report-Line.                     
007800     write    FN-Report-Line.                                     
007810 ae071-exit.  exit.                                               
007820*                                                                 
007830***************************************************************** 
007840* ae080  -  Section 6, Expense Analysis - expense categories     *
007850*           only, percent of total expense and a "*" bar, widest *
007860*           first.  FN010 is printed instead if there was no     *
007870*           expense on the file at all.                          *
007880***************************************************************** 
007890 ae080-Rpt-Expense-Analysis section.                              
007900     move     "EXPENSE ANALYSIS"  to  FN-Wk-Heading.              
007910     perform  zz150-Write-Heading  thru  zz150-exit.              
007920     if       not FN-Has-Expenses                                 
007930              move  FN010  to  FN-Report-Line                     
007940              write  FN-Report-Line                               
007950     else                                                         
007960              if    FN-Category-Count > 1                         
007970                    perform  ae081-Sort-Cat-By-Exp                
007980                             thru  ae081-exit                     
007990                             varying  FN-Cat-Ix  from  1  by  1   
008000                             until  FN-Cat-Ix >= FN-Category-Count
008010              end-if                                              
008020              perform  ae083-Expense-Detail-Line  thru  ae083-exit
008030                       varying  FN-Cat-Ix  from  1  by  1         
008040                       until    FN-Cat-Ix > FN-Category-Count     
008050     end-if.                                                      
008060     perform  zz160-Write-Trailer  thru  zz160-exit.              
008070 ae080-exit.  exit section.                                       
008080*                                                                 
008090 ae081-Sort-Cat-By-Exp.                                           
008100     move     FN-Cat-Ix  to  FN-Wk-Ix.                            
008110     set      FN-Cat-Ix2  to  FN-Cat-Ix.                          
008120     add      1  to  FN-Cat-Ix2.                                  
008130     perform  ae082-Cat-Find-Max-Exp  thru  ae082-exit            
008140              varying  FN-Cat-Ix2  from  FN-Cat-Ix2  by  1        
008150              until    FN-Cat-Ix2 > FN-Category-Count.            
008160     if       FN-Wk-Ix not = FN-Cat-Ix                            
008170              move  FN-Category-Entry (FN-Cat-Ix)  to             
008180                    FN-Wk-Swap-Cat                                
008190              move  FN-Category-Entry (FN-Wk-Ix)   to             
008200                    FN-Category-Entry (FN-Cat-Ix)                 
008210              move  FN-Wk-Swap-Cat                 to             
008220                    FN-Category-Entry (FN-Wk-Ix)                  
008230     end-if.                                                      
008240 ae081-exit.  exit.                                               
008250*                                                                 
008260 ae082-Cat-Find-Max-Exp.                                          
008270     if       FN-Cat-Exp-Total (FN-Cat-Ix2) >                     
008280              FN-Cat-Exp-Total (FN-Wk-Ix)                         
008290              move  FN-Cat-Ix2  to  FN-Wk-Ix                      
008300     end-if.                                                      
008310 ae082-exit.  exit.                                               
008320*                                                                 
008330 ae083-Expense-Detail-Line.                                       
008340     if       FN-Cat-Exp-Total (FN-Cat-Ix) = zero                 
008350              go to  ae083-exit.                                  
008360     move     FN-Cat-Exp-Total (FN-Cat-Ix)  to  FN20-Numerator.   
008370     move     FN-Tot-Expense                to  FN20-Denominator. 
008380     perform  zz140-Call-Percent  thru  zz140-exit.               
008390     move     FN20-Percent  to  FN-EX-Percent.                    
008400     divide   FN-EX-Percent  by  5  giving  FN-EX-Bar-Len.        
008410     if       FN-EX-Bar-Len > 20                                  
008420              move  20  to  FN-EX-Bar-Len                         
008430     end-if.                                                      
008440     move     spaces  to  FN-EX-Bar.                              
008450     if       FN-EX-Bar-Len > zero                                
008460              perform  ae084-Build-Bar  thru  ae084-exit          
008470                       varying  FN-Wk-Ix  from  1  by  1          
008480                       until    FN-Wk-Ix > FN-EX-Bar-Len          
008490     end-if.                                                      
008500     move     spaces  to  FN-D6-Line.                             
008510     move     FN-Cat-Name (FN-Cat-Ix)      to  FN-D6-Category.    
008520     move     FN-EX-Percent                to  FN-D6-Percent.     
008530     move     FN-EX-Bar                    to  FN-D6-Bar.         
008540     move     FN-Cat-Exp-Total (FN-Cat-Ix) to  FN-D6-Amount.      
008550     move     FN-D6-Line  to  FN-Report-Line.                     
008560     write    FN-Report-Line.                                     
008570 ae083-exit.  exit.                                               
008580*                                                                 
008590 ae084-Build-Bar.                                                 
008600     move     "*"  to  FN-EX-Bar (FN-Wk-Ix:1).                    
008610 ae084-exit.  exit.                                               
008620*                                                                 
008630***************************************************************** 
008640* ae090  -  Section 7, Monthly Detail - income, expense and net  *
008650*           for the single reporting month only.  Nothing is     *
008660*           printed for a month with no activity bar three zero  *
008670*           lines, which is left as-is - the auditor wants to    *
008680*           see a blank month, not a missing section.  Net is    *
008690*           signed, same rule as the Monthly Summary's net -     *
008700*           19/11/25 kjp FN0052, this used to borrow the Ok/     *
008710*           Negative flag style from the Financial Summary,      *
008720*           which is wrong for this section.                     *
008730***************************************************************** 
008740 ae090-Rpt-Monthly-Detail section.                                
008750     move     "MONTHLY REPORT - "  to  FN-Wk-Heading.             
008760     move     PRM-RPT-MONTH  to  FN-Wk-Month-Key.                 
008770     perform  zz130-Edit-Month-Key  thru  zz130-exit.             
008780     move     FN-DE-Out (1:7)  to  FN-Wk-Heading (18:7).          
008790     perform  zz150-Write-Heading  thru  zz150-exit.              
008800     move     "N"  to  FN-Wk-Found.                               
008810     if       FN-Month-Count > zero                               
008820              set  FN-Mth-Ix  to  1                               
008830              search  FN-Month-Entry                              
008840                  at end                                          
008850                       move  "N"  to  FN-Wk-Found                 
008860                  when  FN-Mth-Key (FN-Mth-Ix) = PRM-RPT-MONTH    
008870                       move  "Y"  to  FN-Wk-Found                 
008880              end-search                                          
008890     end-if.                                                      
008900*                                                                 
008910     move     spaces  to  FN-D9-Line.                             
008920     move     "TOTAL INCOME"     to  FN-D9-Label.                 
008930     if       FN-Wk-Was-Found                                     
008940              move  FN-Mth-Income (FN-Mth-Ix)  to  FN-D9-Amount   
008950     else                                                         
008960              move  zero                       to  FN-D9-Amount   
008970     end-if.                                                      
008980     move     FN-D9-Line  to  FN-Report-Line.                     
008990     write    FN-Report-Line.                                     
009000*                                                                 
009010     move     spaces  to  FN-D9-Line.                             
009020     move     "TOTAL EXPENSE"    to  FN-D9-Label.                 
009030     if       FN-Wk-Was-Found                                     
009040              move  FN-Mth-Expense (FN-Mth-Ix)  to  FN-D9-Amount  
009050     else                                                         
009060              move  zero                        to  FN-D9-Amount  
009070     end-if.                                                      
009080     move     FN-D9-Line  to  FN-Report-Line.                     
009090     write    FN-Report-Line.                                     
009100*                                                                 
009110     move     spaces  to  FN-D9-Line.                             
009120     move     "NET BALANCE"      to  FN-D9-Label.                 
009130     if       FN-Wk-Was-Found                                     
009140              move  FN-Mth-Net (FN-Mth-Ix)  to  FN-D9-Amount      
009150     else                                                         
009160              move  zero                    to  FN-D9-Amount      
009170     end-if.                                                      
009180     move     FN-D9-Line  to  FN-Report-Line.                     
009190     write    FN-Report-Line.                                     
009200     perform  zz160-Write-Trailer  thru  zz160-exit.              
009210 ae090-exit.  exit section.                                       
009220*                                                                 
009230***************************************************************** 
009240* ae100  -  Section 8, Payment Method Report - all transactions  *
009250*           totalled by payment method, highest total first.     *
009260***************************************************************** 
009270 ae100-Rpt-Payment-Method section.                                
009280     move     "PAYMENT METHOD REPORT"  to  FN-Wk-Heading.         
009290     perform  zz150-Write-Heading  thru  zz150-exit.              
009300     if       FN-Pay-Method-Count > 1                             
009310              perform  ae101-Sort-Pay-Method  thru  ae101-exit    
009320                       varying  FN-Pay-Ix  from  1  by  1         
009330                       until    FN-Pay-Ix >= FN-Pay-Method-Count  
009340     end-if.                                                      
009350     if       FN-Pay-Method-Count > zero                          
009360              perform  ae103-Pay-Detail-Line  thru  ae103-exit    
009370                       varying  FN-Pay-Ix  from  1  by  1         
009380                       until    FN-Pay-Ix > FN-Pay-Method-Count   
009390     end-if.                                                      
009400     perform  zz160-Write-Trailer  thru  zz160-exit.              
009410 ae100-exit.  exit section.                                       
009420*                                                                 
009430 ae101-Sort-Pay-Method.                                           
009440     move     FN-Pay-Ix  to  FN-Wk-Ix.                            
009450     set      FN-Pay-Ix2  to  FN-Pay-Ix.                          
009460     add      1  to  FN-Pay-Ix2.                                  
009470     perform  ae102-Pay-Find-Max  thru  ae102-exit                
009480              varying  FN-Pay-Ix2  from  FN-Pay-Ix2  by  1        
009490              until    FN-Pay-Ix2 > FN-Pay-Method-Count.          
009500     if       FN-Wk-Ix not = FN-Pay-Ix                            
009510              move  FN-Pay-Entry (FN-Pay-Ix)   to  FN-Wk-Swap-Pay 
009520              move  FN-Pay-Entry (FN-Wk-Ix)    to                 
009530                    FN-Pay-Entry (FN-Pay-Ix)                      
009540              move  FN-Wk-Swap-Pay              to                
009550                    FN-Pay-Entry (FN-Wk-Ix)                       
009560     end-if.                                                      
009570 ae101-exit.  exit.                                               
009580*                                                                 
009590 ae102-Pay-Find-Max.                                              
009600     if       FN-Pay-Total (FN-Pay-Ix2) > FN-Pay-Total (FN-Wk-Ix) 
009610              move  FN-Pay-Ix2  to  FN-Wk-Ix                      
009620     end-if.                                                      
009630 ae102-exit.  exit.                                               
009640*                                                                 
009650 ae103-Pay-Detail-Line.                                           
009660     move     spaces  to  FN-D7-Line.                             
009670     move     FN-Pay-Method (FN-Pay-Ix)  to  FN-D7-Method.        
009680     move     FN-Pay-Total  (FN-Pay-Ix)  to  FN-D7-Amount.        
009690     move     FN-D7-Line  to  FN-Report-Line.                     
009700     write    FN-Report-Line.                                     
009710 ae103-exit.  exit.                                               
009720*                                                                 
009730***************************************************************** 
009740* ae110  -  Section 9, Control Totals - read/accept/reject       *
009750*           counts for both input files, auditor copy.           *
009760***************************************************************** 
009770 ae110-Rpt-Control-Totals section.                                
009780     move     "CONTROL TOTALS"  to  FN-Wk-Heading.                
009790     perform  zz150-Write-Heading  thru  zz150-exit.              
009800*                                                                 
009810     move     spaces  to  FN-D8-Line.                             
009820     move     "TRANSACTIONS READ:"     to  FN-D8-Label.           
009830     move     FN-Trn-Read              to  FN-D8-Count.           
009840     move     FN-D8-Line  to  FN-Report-Line.                     
009850     write    FN-Report-Line.                                     
009860*                                                                 
009870     move     spaces  to  FN-D8-Line.                             
009880     move     "TRANSACTIONS ACCEPTED:" to  FN-D8-Label.           
009890     move     FN-Trn-Accepted          to  FN-D8-Count.           
009900     move     FN-D8-Line  to  FN-Report-Line.                     
009910     write    FN-Report-Line.                                     
009920*                                                                 
009930     move     spaces  to  FN-D8-Line.                             
009940     move     "TRANSACTIONS REJECTED:" to  FN-D8-Label.           
009950     move     FN-Trn-Rejected          to  FN-D8-Count.           
009960     move     FN-D8-Line  to  FN-Report-Line.                     
009970     write    FN-Report-Line.                                     
009980*                                                                 
009990     move     spaces  to  FN-D8-Line.                             
010000     move     "BUDGETS READ:"          to  FN-D8-Label.           
010010     move     FN-Bud-Read              to  FN-D8-Count.           
010020     move     FN-D8-Line  to  FN-Report-Line.                     
010030     write    FN-Report-Line.                                     
010040*                                                                 
010050     move     spaces  to  FN-D8-Line.                             
010060     move     "BUDGETS ACCEPTED:"      to  FN-D8-Label.           
010070     move     FN-Bud-Accepted          to  FN-D8-Count.           
010080     move     FN-D8-Line  to  FN-Report-Line.                     
010090     write    FN-Report-Line.                                     
010100*                                                                 
010110     move     spaces  to  FN-D8-Line.                             
010120     move     "BUDGETS REJECTED:"      to  FN-D8-Label.           
010130     move     FN-Bud-Rejected          to  FN-D8-Count.           
010140     move     FN-D8-Line  to  FN-Report-Line.                     
010150     write    FN-Report-Line.                                     
010160*                                                                 
010170     move     FN-Rule-Equals  to  FN-Report-Line.                 
010180     write    FN-Report-Line.                                     
010190     display  FN008.                                              
010200 ae110-exit.  exit section.                                       
010210*                                                                 
010220***************************************************************** 
010230* zz120  -  Break FN-Trn-Date of the current FN-Trn-Ix entry     *
010240*           into a YYYY-MM-DD display string for FN-D1-Date.     *
010250***************************************************************** 
010260 zz120-Edit-Trn-Date.                                             
010270     move     FN-Trn-YYYYMM (FN-Trn-Ix)  to  FN-DE-YYYYMM.        
010280     move     FN-Trn-DD     (FN-Trn-Ix)  to  FN-DE-DD.            
010290     move     spaces  to  FN-DE-Out.                              
010300     move     FN-DE-YYYYMM (1:4)  to  FN-DE-Out (1:4).            
010310     move     "-"                to  FN-DE-Out (5:1).             
010320     move     FN-DE-YYYYMM (5:2)  to  FN-DE-Out (7:2).            
010330     move     "-"                to  FN-DE-Out (9:1).             
010340     move     FN-DE-DD            to  FN-DE-Out (10:2).           
010350     move     FN-DE-Out  to  FN-D1-Date.                          
010360 zz120-exit.  exit.                                               
010370*                                                                 
010380***************************************************************** 
010390* zz130  -  Break a CCYYMM month key into a YYYY-MM display      *
010400*           string, used for both Monthly Summary and the        *
010410*           Parameter record's reporting month.  Caller loads    *
010420*           FN-Wk-Month-Key first - 19/11/25 kjp FN0052, this    *
010430*           paragraph only ever looked at the month table, the   *
010440*           reporting month was never actually passed through.   *
010450***************************************************************** 
010460 zz130-Edit-Month-Key.                                            
010470     move     spaces  to  FN-DE-Out.                              
010480     move     FN-Wk-Month-Key (1:4)  to  FN-DE-Out (1:4).         
010490     move     "-"                    to  FN-DE-Out (5:1).         
010500     move     FN-Wk-Month-Key (5:2)  to  FN-DE-Out (6:2).         
010510 zz130-exit.  exit.                                               
010520*                                                                 
010530***************************************************************** 
010540* zz140  -  Call the shared percent-of-limit routine.  Callers   *
010550*           load FN20-Numerator/Denominator first.              * 
010560***************************************************************** 
010570 zz140-Call-Percent.                                              
010580     call     "maps20"  using  maps20-ws.                         
010590 zz140-exit.  exit.                                               
010600*                                                                 
010610***************************************************************** 
010620* zz150/zz160  -  Common section heading and trailer, used by    *
010630*           all nine report sections so the rule lines and       *
010640*           blank-line spacing stay identical throughout.        *
010650***************************************************************** 
010660 zz150-Write-Heading.                                             
010670     move     spaces  to  FN-Section-Title.                       
010680     move     FN-Wk-Heading  to  FN-ST-Text.                      
010690     move     FN-Rule-Equals    to  FN-Report-Line.               
010700     write    FN-Report-Line.                                     
010710     move     FN-Section-Title  to  FN-Report-Line.               
010720     write    FN-Report-Line.                                     
010730     move     FN-Rule-Equals    to  FN-Report-Line.               
010740     write    FN-Report-Line.                                     
010750     move     FN-Blank-Line     to  FN-Report-Line.               
010760     write    FN-Report-Line.                                     
010770 zz150-exit.  exit.                                               
010780*                                                                 
010790 zz160-Write-Trailer.                                             
010800     move     FN-Blank-Line   to  FN-Report-Line.                 
010810     write    FN-Report-Line.                                     
010820     move     FN-Rule-Dashes  to  FN-Report-Line.                 
010830     write    FN-Report-Line.                                     
010840     move     FN-Blank-Line   to  FN-Report-Line.                 
010850     write    FN-Report-Line.                                     
010860 zz160-exit.  exit.                                               
010870*                                                                 
010880***************************************************************** 
010890* zz900  -  Close down.  Transaction, Budget and Report were     *
010900*           opened in ab010 and are closed here; Parameter was   *
010910*           already closed straight after its single read.       *
010920***************************************************************** 
010930 zz900-Close-Files section.                                       
010940     close    FN-Transaction-File.                                
010950     close    FN-Budget-File.                                     
010960     close    FN-Report-File.                                     
010970 zz900-exit.  exit section.                                       
