000100***************************************************************** 
000110*                                                               * 
000120*              Percent Of Limit - Rounding Subroutine          *  
000130*                                                               * 
000140***************************************************************** 
000150*                                                                 
000160 identification          division.                                
000170*===============================                                  
000180*                                                                 
000190***                                                               
000200      program-id.         maps20.                                 
000210***                                                               
000220      author.             D. M. Ashworth.                         
000230***                                                               
000240      installation.       Brackendale Data Processing Ltd.        
000250***                                                               
000260      date-written.       02/09/86.                               
000270***                                                               
000280      date-compiled.                                              
000290***                                                               
000300      security.           This program is the property of         
000310                           Brackendale Data Processing Ltd and is 
000320                           supplied to the client for use on the  
000330                           client's own equipment only.  Not to   
000340                           be copied or passed to a third party   
000350                           without written permission.            
000360***                                                               
000370*    Remarks.            Percent-Of Calculation, Rounded To 1 Dp. 
000380*                        Lifted out of FN000 so the Budget        
000390*                        Status and Expense Analysis sections     
000400*                        of the Nightly Ledger run share one      
000410*                        rounding rule instead of carrying two    
000420*                        copies of the same sum.  Called with a   
000430*                        numerator and a denominator, hands       
000440*                        back a percentage to one decimal place   
000450*                        and a reply byte.                        
000460***                                                               
000470*    Version.            1.02 of 19/11/25.                        
000480*****                                                             
000490* Changes:                                                        
000500* 02/09/86 dma -        Created - split out of FN000 percent code.
000510* 14/03/89 dma -        Denominator zero now forced to Reply 9    
000520*                       instead of abending on a size error.      
000530* 11/12/98 rjw - Y2K    Year 2000 readiness review - no stored    
000540*                       dates in this module, nothing to          
000550*                       change, log entry made for the audit      
000560*                       file only.                                
000570* 05/06/04 dma -        Recompiled under Micro Focus Net Express, 
000580*                       no logic change.                          
000590* 12/08/25 kjp - FN0031 Re-keyed into the Finance Ledger suite    
000600*                       for the new Budget Status and Expense     
000610*                       Analysis reports - logic unchanged from   
000620*                       the original Brackendale percent-of-      
000630*                       limit routine.                            
000640* 19/11/25 kjp - FN0047 Reply field widened to a full byte with a 
000650*                       proper 88 set, was a raw 9 before this.   
000660*                                                                 
000670 environment             division.                                
000680*===============================                                  
000690*                                                                 
000700 copy  "envdiv.cob".                                              
000710 input-output            section.                                 
000720*------------------------------                                   
000730*                                                                 
000740 data                    division.                                
000750*===============================                                  
000760 working-storage section.                                         
000770*----------------------                                           
000780*                                                                 
000790* Scratch decomposition fields - not used in the calculation      
000800* itself but kept on hand for eyeballing the raw value in a       
000810* symbolic dump when this routine is suspect.                     FN0047-1
000820*                                                                 
000830 01  WS-Pct-Calc.                                                 
000840     03  WS-Raw-Value        pic 9(7)v9999.                       
000850     03  filler              pic x(1).                            
000860 01  WS-Pct-Calc-Alt redefines WS-Pct-Calc.                       
000870     03  WS-Raw-Int          pic 9(7).                            
000880     03  WS-Raw-Frac         pic 9(4).                            
000890*                                                                 
000900 01  WS-Hundred.                                                  
000910     03  WS-Hundred-Value    pic 9(5)v99  value 10000.            
000920     03  filler              pic x(1).                            
000930 01  WS-Hundred-Alt redefines WS-Hundred.                         
000940     03  WS-Hundred-Int      pic 9(5).                            
000950     03  WS-Hundred-Dec      pic 99.                              
000960*                                                                 
000970 01  WS-Status-Flags.                                             
000980     03  WS-Reply-Byte       pic x        value zero.             
000990     03  filler              pic x(4).                            
001000 01  WS-Status-Flags-Alt redefines WS-Status-Flags.               
001010     03  WS-Reply-Num        pic 9.                               
001020*                                                                 
001030 linkage section.                                                 
001040*--------------                                                   
001050*                                                                 
001060**********                                                        
001070* maps20 *                                                        
001080**********                                                        
001090*                                                                 
001100 copy  "wsmaps20.cob".                                            
001110*                                                                 
001120 procedure division  using  maps20-ws.                            
001130*===================================                              
001140*                                                                 
001150 main.                                                            
001160     if       FN20-Denominator = zero                             
001170              move  zero  to  FN20-Percent                        
001180              move  "9"   to  FN20-Reply                          
001190              go to  main-exit.                                   
001200*                                                                 
001210     compute  FN20-Percent rounded =                              
001220              (FN20-Numerator / FN20-Denominator) * 100.          
001230     move     "0"  to  FN20-Reply.                                
001240*                                                                 
001250 main-exit.   exit program.                                       
001260*********    ************                                         
