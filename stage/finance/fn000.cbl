*****************************************************************
*                                                               *
*         PERSONAL FINANCE LEDGER - NIGHTLY POSTING AND        *
*                    REPORTING BATCH DRIVER                    *
*                                                               *
*****************************************************************
*
 identification          division.
*===============================
*
***
      program-id.         fn000.
***
      author.             D. M. Ashworth.
***
      installation.       Brackendale Data Processing Ltd.
***
      date-written.       14/03/86.
***
      date-compiled.
***
      security.           This program is the property of
                           Brackendale Data Processing Ltd and is
                           supplied to the client for use on the
                           client's own equipment only.  Not to be
                           copied or passed to a third party
                           without
                           written permission.
***
*    Remarks.            Sole driver of the Finance (FN) nightly
*                        subsystem.  Loads the day's Transaction
*                        and Budget files into core, validates and
*                        accumulates in one pass, and writes all
*                        nine sections of the Ledger Report
*                        to RPTFILE in batch-flow order.  One
*                        program, one pass - there is no call
*                        tree below
*                        this other than the shared percent-of-
*                        limit routine.
***
*    Called Modules.     MAPS20 - percent-of-limit, rounded 1 dp.
***
*    Files Used.         TRANSACT  - transaction input, line
*                                    seq.
*                        BUDGETS   - budget limits, line seq.
*                        PARMFILE  - single reporting-month
*                                    record.
*                        RPTFILE   - the printed ledger, 132
*                                    cols.
***
*    Error Messages.     FN001-FN010, see WSFNMSG copybook.
***
*    Version.            1.07 of 22/10/25.
*****
* Changes:
* 14/03/86 dma -        Created - income/expense totals and the
*                       transaction listing only, no budgets yet.
* 02/09/86 dma -        Added category breakdown (Section 3).
*                       Percent routine split out, see MAPS20.
* 18/11/87 dma -        Added budget file and Budget Status
*                       section.
* 11/09/91 rjw -        TRN-PAY-METHOD widened, see FDFNTRN -
*                       added the Payment Method breakdown
*                       (Section 8).
* 09/06/94 rjw -        Monthly Summary and Monthly Detail
*                       sections added for year-end review
*                       meetings.
* 14/03/95 rjw -        Control totals (Section 9) added, auditor
*                       asked for read/accept/reject counts on
*                       the face of the report rather than the
*                       log only.
* 11/12/98 rjw - Y2K    Year 2000 readiness review.  TRN-DATE and
*                       BUD-MONTH already carry a full 4-digit
*                       year, PRM-RPT-MONTH likewise - no change
*                       required.  Banner run-date display still
*                       shows a 2-digit year off ACCEPT FROM DATE;
*                       left as-is, display only, not stored.
* 05/06/04 dma -        Recompiled under Micro Focus Net Express,
*                       no logic change.
* 17/10/25 kjp - FN0031 Major rework - transaction and budget
*                       tables changed to Occurs Depending On so
*                       table searches are bounded to entries
*                       actually loaded.  Added the Expense
*                       Analysis section (Section 6) with the bar
*                       chart, and the Payment Method table is now
*                       searched rather than subscripted direct.
* 05/11/25 kjp - FN0031 Expense Analysis bar built a character
*                       at a time - see ae084, no STRING table
*                       handy for a fixed repeat count of this
*                       sort.
* 12/11/25 kjp - FN0047 Control totals widened,
*                       Bud-Status-Line and No-Expenses-Found
*                       message added.
* 22/10/25 kjp - FN0047 Budget Status now reads spend for the
*                       reporting month only, was picking up the
*                       category's all-time spend in error.
*
 environment             division.
*===============================
*
 copy  "envdiv.cob".
 input-output            section.
*------------------------------
 file-control.
     copy  "selfntrn.cob".
     copy  "selfnbud.cob".
     copy  "selfnprm.cob".
     copy  "selfnrpt.cob".
*
 data                    division.
*===============================
 file                    section.
*----------------------
*
     copy  "fdfntrn.cob".
     copy  "fdfnbud.cob".
     copy  "fdfnprm.cob".
     copy  "fdfnrpt.cob".
*
 working-storage section.
*-----------------------
*
     copy  "wsfnmsg.cob".
     copy  "wsfntrn.cob".
     copy  "wsfnbud.cob".
     copy  "wsfnacc.cob".
     copy  "wsfnhdg.cob".
*
* Run-date, accepted off the system clock for the report banner -
* still the 2-digit year form, see the Y2K note in the change log.
*
 01  WS-Run-Date.
     03  WS-RD-YY                pic 99.
     03  WS-RD-MM                pic 99.
     03  WS-RD-DD                pic 99.
*
* Transaction date broken down for the listing's YYYY-MM-DD
* column.
*
 01  FN-Date-Edit-Work.
     03  FN-DE-YYYYMM             pic 9(6).
     03  FN-DE-DD                 pic 9(2).
     03  FN-Wk-Month-Key          pic 9(6).
     03  FN-DE-Out                pic x(10).
*
* Percent-of-limit linkage passed down to MAPS20.
*
     copy  "wsmaps20.cob".
*
 procedure division.
*==================
*
*****************************************************************
* aa000  -  Main line.  Open, load both files, accumulate once   *
*           over the transaction table, re-sort the transaction  *
*           table for the listing, write the nine report         *
*           sections in batch-flow order, close down.            *
*****************************************************************
 aa000-Main section.
     perform  ab010-Open-Files        thru  ab010-exit.
     perform  ac020-Load-Transactions thru  ac020-exit.
     perform  ac030-Load-Budgets      thru  ac030-exit.
     perform  ad040-Accumulate        thru  ad040-exit.
     perform  ad045-Sort-Transactions thru  ad045-exit.
     perform  ae050-Rpt-Transactions      thru  ae050-exit.
     perform  ae052-Rpt-Summary           thru  ae052-exit.
     perform  ae053-Rpt-Category          thru  ae053-exit.
     perform  ae060-Rpt-Monthly-Summary   thru  ae060-exit.
     perform  ae070-Rpt-Budget-Status     thru  ae070-exit.
     perform  ae080-Rpt-Expense-Analysis  thru  ae080-exit.
     perform  ae090-Rpt-Monthly-Detail    thru  ae090-exit.
     perform  ae100-Rpt-Payment-Method    thru  ae100-exit.
     perform  ae110-Rpt-Control-Totals    thru  ae110-exit.
     perform  zz900-Close-Files       thru  zz900-exit.
     stop run.
 aa000-exit.  exit section.
*
*****************************************************************
* ab010  -  Open the four files.  Transaction, Budget and Report *
*           failing to open are fatal - FN001/2/4 and abort.     *
*           Parameter file failing to open is not fatal - FN003  *
*           is logged and the reporting month defaults to zero,  *
*           which simply leaves Budget Status and Monthly Detail *
*           empty for the run.                                   *
*****************************************************************
 ab010-Open-Files section.
     move     zero  to  PRM-RPT-MONTH.
     open     input   FN-Transaction-File.
     if       FN-Trn-File-Status not = "00"
              display  FN001
              display  FN009
              stop run.
     open     input   FN-Budget-File.
     if       FN-Bud-File-Status not = "00"
              display  FN002
              display  FN009
              stop run.
     open     output  FN-Report-File.
     if       FN-Rpt-File-Status not = "00"
              display  FN004
              display  FN009
              stop run.
     open     input   FN-Param-File.
     if       FN-Prm-File-Status not = "00"
              display  FN003
     else
              read     FN-Param-File
                  at end
                       display  FN007
                       move  zero  to  PRM-RPT-MONTH
              end-read
              close    FN-Param-File
     end-if.
*
     accept   WS-Run-Date  from  date.
     move     spaces  to  FN-Banner-Line-1  FN-Banner-Line-2.
     move     "FN000"             to  FN-BN-Prog.
     move     FN-Banner-Line-1    to  FN-Report-Line.
     write    FN-Report-Line.
     move     spaces  to  FN-BN-Date.
     move     WS-RD-YY  to  FN-BN-Date (1:2).
     move     "-"       to  FN-BN-Date (3:1).
     move     WS-RD-MM  to  FN-BN-Date (4:2).
     move     "-"       to  FN-BN-Date (6:1).
     move     WS-RD-DD  to  FN-BN-Date (8:2).
     move     FN-Banner-Line-2    to  FN-Report-Line.
     write    FN-Report-Line.
 ab010-exit.  exit section.
*
*****************************************************************
* ac020  -  Load the Transaction file into FN-Transaction-Table. *
*           One pass, no sort on input - ac021 reads, ac022      *
*           validates and either accepts or rejects the record.  *
*****************************************************************
 ac020-Load-Transactions section.
     perform  ac021-Read-One-Trn  thru  ac021-exit.
     perform  ac023-Trn-Loop-Body  thru  ac023-exit
              until  FN-Trn-Eof.
 ac020-exit.  exit section.
*
 ac021-Read-One-Trn.
     read     FN-Transaction-File
         at end
              set  FN-Trn-Eof  to  true
     end-read.
 ac021-exit.  exit.
*
 ac023-Trn-Loop-Body.
     add      1  to  FN-Trn-Read.
     perform  ac022-Validate-Trn  thru  ac022-exit.
     perform  ac021-Read-One-Trn  thru  ac021-exit.
 ac023-exit.  exit.
*
 ac022-Validate-Trn.
     if       FN-Trn-Eof
              go to  ac022-exit.
     if       TRN-AMOUNT not numeric
         or   TRN-AMOUNT = zero
              add  1  to  FN-Trn-Rejected
              go to  ac022-exit.
     if       FN-Trn-Table-Count >= 1000
              display  FN005
              add  1  to  FN-Trn-Rejected
              go to  ac022-exit.
*
     inspect  TRN-TYPE  converting
              "abcdefghijklmnopqrstuvwxyz"
              to
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     if       TRN-TYPE not = "INCOME " and
              TRN-TYPE not = "EXPENSE"
              add  1  to  FN-Trn-Rejected
              go to  ac022-exit.
*
     add      1  to  FN-Trn-Table-Count.
     set      FN-Trn-Ix  to  FN-Trn-Table-Count.
     move     TRN-ID            to  FN-Trn-Id      (FN-Trn-Ix).
     move     TRN-TYPE          to  FN-Trn-Type    (FN-Trn-Ix).
     move     TRN-AMOUNT        to  FN-Trn-Amount  (FN-Trn-Ix).
     move     TRN-DATE          to  FN-Trn-Date    (FN-Trn-Ix).
     move     TRN-RECURRING     to  FN-Trn-Recurring (FN-Trn-Ix).
     move     TRN-TAGS          to  FN-Trn-Tags    (FN-Trn-Ix).
     if       TRN-CATEGORY = spaces
              move  "GENERAL"        to
                    FN-Trn-Category (FN-Trn-Ix)
     else
              move  TRN-CATEGORY     to
                    FN-Trn-Category (FN-Trn-Ix)
     end-if.
     if       TRN-PAY-METHOD = spaces
              move  "UNKNOWN"        to
                    FN-Trn-Pay-Method (FN-Trn-Ix)
     else
              move  TRN-PAY-METHOD   to
                    FN-Trn-Pay-Method (FN-Trn-Ix)
     end-if.
     if       FN-Trn-Recurring (FN-Trn-Ix) not = "Y"
              move  "N"  to  FN-Trn-Recurring (FN-Trn-Ix)
     end-if.
     move     TRN-DESC          to  FN-Trn-Desc    (FN-Trn-Ix).
     add      1  to  FN-Trn-Accepted.
 ac022-exit.  exit.
*
*****************************************************************
* ac030  -  Load the Budget file.  Last record wins for a given  *
*           category/month - ac032 searches the table already    *
*           built and overwrites the limit in place if found.    *
*****************************************************************
 ac030-Load-Budgets section.
     perform  ac031-Read-One-Bud  thru  ac031-exit.
     perform  ac033-Bud-Loop-Body  thru  ac033-exit
              until  FN-Bud-Eof.
 ac030-exit.  exit section.
*
 ac031-Read-One-Bud.
     read     FN-Budget-File
         at end
              set  FN-Bud-Eof  to  true
     end-read.
 ac031-exit.  exit.
*
 ac033-Bud-Loop-Body.
     add      1  to  FN-Bud-Read.
     if       BUD-LIMIT not numeric  or  BUD-LIMIT = zero
              add  1  to  FN-Bud-Rejected
     else
              perform  ac032-Find-Budget  thru  ac032-exit
              if   FN-Wk-Was-Found
                   move  BUD-LIMIT  to  FN-Bud-Limit (FN-Bud-Ix)
              else
                   if    FN-Budget-Count >= 500
                         display  FN006
                         add  1  to  FN-Bud-Rejected
                   else
                         add   1  to  FN-Budget-Count
                         set   FN-Bud-Ix  to  FN-Budget-Count
                         move  BUD-CATEGORY  to
                               FN-Bud-Category (FN-Bud-Ix)
                         move  BUD-LIMIT      to
                               FN-Bud-Limit    (FN-Bud-Ix)
                         move  BUD-MONTH      to
                               FN-Bud-Month    (FN-Bud-Ix)
                         add   1  to  FN-Bud-Accepted
                   end-if
              end-if
     end-if.
     perform  ac031-Read-One-Bud  thru  ac031-exit.
 ac033-exit.  exit.
*
 ac032-Find-Budget.
     move     "N"  to  FN-Wk-Found.
     if       FN-Budget-Count > zero
              set  FN-Bud-Ix  to  1
              search  FN-Bud-Entry
                  at end
                       move  "N"  to  FN-Wk-Found
                  when  FN-Bud-Category (FN-Bud-Ix) = BUD-CATEGORY
                    and FN-Bud-Month    (FN-Bud-Ix) = BUD-MONTH
                       move  "Y"  to  FN-Wk-Found
              end-search
     end-if.
     if       FN-Wk-Was-Found
              add  1  to  FN-Bud-Accepted
     end-if.
 ac032-exit.  exit.
*
*****************************************************************
* ad040  -  One pass over the loaded transaction table, rolling  *
*           up income/expense, per-category, per-month and per-  *
*           payment-method totals.  ad042/3/4 search-or-add the  *
*           three breakdown tables so each key appears once.     *
*****************************************************************
 ad040-Accumulate section.
     move     zero  to  FN-Tot-Income  FN-Tot-Expense.
     move     "N"   to  FN-Sw-Has-Expenses.
     move     zero  to  FN-Category-Count.
     move     zero  to  FN-Month-Count.
     move     zero  to  FN-Pay-Method-Count.
     if       FN-Trn-Table-Count > zero
              perform  ad041-Accum-One-Trn  thru  ad041-exit
                       varying  FN-Trn-Ix  from  1  by  1
                       until    FN-Trn-Ix > FN-Trn-Table-Count
     end-if.
 ad040-exit.  exit section.
*
 ad041-Accum-One-Trn.
     if       FN-Trn-Type (FN-Trn-Ix) = "INCOME "
              add  FN-Trn-Amount (FN-Trn-Ix)  to  FN-Tot-Income
     else
              add  FN-Trn-Amount (FN-Trn-Ix)  to  FN-Tot-Expense
     end-if.
*
     perform  ad042-Find-Category  thru  ad042-exit.
     add      FN-Trn-Amount (FN-Trn-Ix)  to
              FN-Cat-All-Total (FN-Cat-Ix).
     if       FN-Trn-Type (FN-Trn-Ix) = "EXPENSE"
              set  FN-Has-Expenses  to  true
              add  FN-Trn-Amount (FN-Trn-Ix)  to
                   FN-Cat-Exp-Total (FN-Cat-Ix)
              if   FN-Trn-YYYYMM (FN-Trn-Ix) = PRM-RPT-MONTH
                   add  FN-Trn-Amount (FN-Trn-Ix)  to
                        FN-Cat-Exp-Rpt-Mth (FN-Cat-Ix)
              end-if
     end-if.
*
     perform  ad043-Find-Month  thru  ad043-exit.
     if       FN-Trn-Type (FN-Trn-Ix) = "INCOME "
              add  FN-Trn-Amount (FN-Trn-Ix)  to
                   FN-Mth-Income (FN-Mth-Ix)
     else
              add  FN-Trn-Amount (FN-Trn-Ix)  to
                   FN-Mth-Expense (FN-Mth-Ix)
     end-if.
     compute  FN-Mth-Net (FN-Mth-Ix) =
              FN-Mth-Income (FN-Mth-Ix) -
              FN-Mth-Expense (FN-Mth-Ix).
*
     perform  ad044-Find-Pay-Method  thru  ad044-exit.
     add      FN-Trn-Amount (FN-Trn-Ix)  to
              FN-Pay-Total (FN-Pay-Ix).
 ad041-exit.  exit.
*
 ad042-Find-Category.
     move     "N"  to  FN-Wk-Found.
     if       FN-Category-Count > zero
              set  FN-Cat-Ix  to  1
              search  FN-Category-Entry
                  at end
                       move  "N"  to  FN-Wk-Found
                  when  FN-Cat-Name (FN-Cat-Ix) =
                        FN-Trn-Category (FN-Trn-Ix)
                       move  "Y"  to  FN-Wk-Found
              end-search
     end-if.
     if       not FN-Wk-Was-Found
              add   1  to  FN-Category-Count
              set   FN-Cat-Ix  to  FN-Category-Count
              move  FN-Trn-Category (FN-Trn-Ix)  to
                    FN-Cat-Name (FN-Cat-Ix)
              move  zero  to  FN-Cat-All-Total   (FN-Cat-Ix)
              move  zero  to  FN-Cat-Exp-Total   (FN-Cat-Ix)
              move  zero  to  FN-Cat-Exp-Rpt-Mth (FN-Cat-Ix)
     end-if.
 ad042-exit.  exit.
*
 ad043-Find-Month.
     move     "N"  to  FN-Wk-Found.
     if       FN-Month-Count > zero
              set  FN-Mth-Ix  to  1
              search  FN-Month-Entry
                  at end
                       move  "N"  to  FN-Wk-Found
                  when  FN-Mth-Key (FN-Mth-Ix) =
                        FN-Trn-YYYYMM (FN-Trn-Ix)
                       move  "Y"  to  FN-Wk-Found
              end-search
     end-if.
     if       not FN-Wk-Was-Found
              add   1  to  FN-Month-Count
              set   FN-Mth-Ix  to  FN-Month-Count
              move  FN-Trn-YYYYMM (FN-Trn-Ix)  to
                    FN-Mth-Key (FN-Mth-Ix)
              move  zero  to  FN-Mth-Income (FN-Mth-Ix)
              move  zero  to  FN-Mth-Expense (FN-Mth-Ix)
              move  zero  to  FN-Mth-Net (FN-Mth-Ix)
     end-if.
 ad043-exit.  exit.
*
 ad044-Find-Pay-Method.
     move     "N"  to  FN-Wk-Found.
     if       FN-Pay-Method-Count > zero
              set  FN-Pay-Ix  to  1
              search  FN-Pay-Entry
                  at end
                       move  "N"  to  FN-Wk-Found
                  when  FN-Pay-Method (FN-Pay-Ix) =
                        FN-Trn-Pay-Method (FN-Trn-Ix)
                       move  "Y"  to  FN-Wk-Found
              end-search
     end-if.
     if       not FN-Wk-Was-Found
              add   1  to  FN-Pay-Method-Count
              set   FN-Pay-Ix  to  FN-Pay-Method-Count
              move  FN-Trn-Pay-Method (FN-Trn-Ix)  to
                    FN-Pay-Method (FN-Pay-Ix)
              move  zero  to  FN-Pay-Total (FN-Pay-Ix)
     end-if.
 ad044-exit.  exit.
*
*****************************************************************
* ad045  -  Re-sort the transaction table in place, most recent  *
*           date first, for the Section 1 listing.  Straight     *
*           selection sort - the table is never more than 1000   *
*           entries, no need of anything cleverer.              *
*****************************************************************
 ad045-Sort-Transactions section.
     if       FN-Trn-Table-Count > 1
              perform  ad046-Sort-Outer  thru  ad046-exit
                       varying  FN-Trn-Ix  from  1  by  1
                       until    FN-Trn-Ix >= FN-Trn-Table-Count
     end-if.
 ad045-exit.  exit section.
*
 ad046-Sort-Outer.
     move     FN-Trn-Ix  to  FN-Wk-Ix.
     set      FN-Trn-Ix2  to  FN-Trn-Ix.
     add      1  to  FN-Trn-Ix2.
     perform  ad047-Sort-Find-Max  thru  ad047-exit
              varying  FN-Trn-Ix2  from  FN-Trn-Ix2  by  1
              until    FN-Trn-Ix2 > FN-Trn-Table-Count.
     if       FN-Wk-Ix not = FN-Trn-Ix
              perform  ad048-Swap-Trn-Entries  thru  ad048-exit
     end-if.
 ad046-exit.  exit.
*
 ad047-Sort-Find-Max.
     if       FN-Trn-Date (FN-Trn-Ix2) > FN-Trn-Date (FN-Wk-Ix)
              move  FN-Trn-Ix2  to  FN-Wk-Ix
     end-if.
 ad047-exit.  exit.
*
 ad048-Swap-Trn-Entries.
     move     FN-Trn-Entry (FN-Trn-Ix)   to  FN-Wk-Swap-Entry.
     move     FN-Trn-Entry (FN-Wk-Ix)    to
              FN-Trn-Entry (FN-Trn-Ix).
     move     FN-Wk-Swap-Entry           to
              FN-Trn-Entry (FN-Wk-Ix).
 ad048-exit.  exit.
*
*****************************************************************
* ae050  -  Section 1, All Transactions - newest date first, as  *
*           left by ad045.                                       *
*****************************************************************
 ae050-Rpt-Transactions section.
     move     "ALL TRANSACTIONS"  to  FN-Wk-Heading.
     perform  zz150-Write-Heading  thru  zz150-exit.
     if       FN-Trn-Table-Count > zero
              perform  ae051-Trn-Detail-Line  thru  ae051-exit
                       varying  FN-Trn-Ix  from  1  by  1
                       until    FN-Trn-Ix > FN-Trn-Table-Count
     end-if.
     move     spaces  to  FN-D8-Line.
     move     "TOTAL TRANSACTIONS:"    to  FN-D8-Label.
     move     FN-Trn-Table-Count       to  FN-D8-Count.
     move     FN-D8-Line               to  FN-Report-Line.
     write    FN-Report-Line.
     perform  zz160-Write-Trailer  thru  zz160-exit.
 ae050-exit.  exit section.
*
 ae051-Trn-Detail-Line.
     move     spaces  to  FN-D1-Line.
     move     FN-Trn-Id (FN-Trn-Ix)        to  FN-D1-Id.
     perform  zz120-Edit-Trn-Date  thru  zz120-exit.
     move     FN-Trn-Amount (FN-Trn-Ix)    to  FN-D1-Amount.
     move     FN-Trn-Type (FN-Trn-Ix)      to  FN-D1-Type.
     move     FN-Trn-Category (FN-Trn-Ix)  to  FN-D1-Category.
     move     FN-Trn-Desc (FN-Trn-Ix)      to  FN-D1-Desc.
     move     FN-Trn-Pay-Method (FN-Trn-Ix) to  FN-D1-Pay-Method.
     if       FN-Trn-Recurring (FN-Trn-Ix) = "Y"
              move  "R"  to  FN-D1-Recurring
     else
              move  space  to  FN-D1-Recurring
     end-if.
     move     FN-D1-Line  to  FN-Report-Line.
     write    FN-Report-Line.
 ae051-exit.  exit.
*
*****************************************************************
* ae052  -  Section 2, Financial Summary - income, expense and   *
*           balance, balance flagged NEGATIVE if below zero.     *
*****************************************************************
 ae052-Rpt-Summary section.
     move     "FINANCIAL SUMMARY"  to  FN-Wk-Heading.
     perform  zz150-Write-Heading  thru  zz150-exit.
*
     move     spaces  to  FN-D2-Line.
     move     "TOTAL INCOME"       to  FN-D2-Label.
     move     FN-Tot-Income        to  FN-D2-Amount.
     move     FN-D2-Line           to  FN-Report-Line.
     write    FN-Report-Line.
*
     move     spaces  to  FN-D2-Line.
     move     "TOTAL EXPENSE"      to  FN-D2-Label.
     move     FN-Tot-Expense       to  FN-D2-Amount.
     move     FN-D2-Line           to  FN-Report-Line.
     write    FN-Report-Line.
*
     compute  FN-Tot-Balance = FN-Tot-Income - FN-Tot-Expense.
     if       FN-Tot-Balance < zero
              compute  FN-Bal-Print = FN-Tot-Balance * -1
              move     "NEGATIVE"  to  FN-Bal-Flag
     else
              move     FN-Tot-Balance  to  FN-Bal-Print
              move     "OK"            to  FN-Bal-Flag
     end-if.
     move     spaces  to  FN-D2-Line.
     move     "BALANCE"            to  FN-D2-Label.
     move     FN-Bal-Print         to  FN-D2-Amount.
     move     FN-Bal-Flag          to  FN-D2-Flag.
     move     FN-D2-Line           to  FN-Report-Line.
     write    FN-Report-Line.
     perform  zz160-Write-Trailer  thru  zz160-exit.
 ae052-exit.  exit section.
*
*****************************************************************
* ae053  -  Section 3, Category Report - all transactions (both  *
*           income and expense) totalled by category, highest    *
*           total first.                                         *
*****************************************************************
 ae053-Rpt-Category section.
     move     "CATEGORY REPORT"  to  FN-Wk-Heading.
     perform  zz150-Write-Heading  thru  zz150-exit.
     if       FN-Category-Count > 1
              perform  ae054-Sort-Cat-By-All  thru  ae054-exit
                       varying  FN-Cat-Ix  from  1  by  1
                       until    FN-Cat-Ix >= FN-Category-Count
     end-if.
     if       FN-Category-Count > zero
              perform  ae056-Cat-Detail-Line  thru  ae056-exit
                       varying  FN-Cat-Ix  from  1  by  1
                       until    FN-Cat-Ix > FN-Category-Count
     end-if.
     perform  zz160-Write-Trailer  thru  zz160-exit.
 ae053-exit.  exit section.
*
 ae054-Sort-Cat-By-All.
     move     FN-Cat-Ix  to  FN-Wk-Ix.
     set      FN-Cat-Ix2  to  FN-Cat-Ix.
     add      1  to  FN-Cat-Ix2.
     perform  ae055-Cat-Find-Max-All  thru  ae055-exit
              varying  FN-Cat-Ix2  from  FN-Cat-Ix2  by  1
              until    FN-Cat-Ix2 > FN-Category-Count.
     if       FN-Wk-Ix not = FN-Cat-Ix
              move  FN-Category-Entry (FN-Cat-Ix)  to
                    FN-Wk-Swap-Cat
              move  FN-Category-Entry (FN-Wk-Ix)   to
                    FN-Category-Entry (FN-Cat-Ix)
              move  FN-Wk-Swap-Cat                 to
                    FN-Category-Entry (FN-Wk-Ix)
     end-if.
 ae054-exit.  exit.
*
 ae055-Cat-Find-Max-All.
     if       FN-Cat-All-Total (FN-Cat-Ix2) >
              FN-Cat-All-Total (FN-Wk-Ix)
              move  FN-Cat-Ix2  to  FN-Wk-Ix
     end-if.
 ae055-exit.  exit.
*
 ae056-Cat-Detail-Line.
     move     spaces  to  FN-D3-Line.
     move     FN-Cat-Name (FN-Cat-Ix)       to  FN-D3-Category.
     move     FN-Cat-All-Total (FN-Cat-Ix)  to  FN-D3-Amount.
     move     FN-D3-Line  to  FN-Report-Line.
     write    FN-Report-Line.
 ae056-exit.  exit.
*
*****************************************************************
* ae060  -  Section 4, Monthly Summary - one line per calendar   *
*           month present in the transaction file, most recent   *
*           month first, net = income less expense.              *
*****************************************************************
 ae060-Rpt-Monthly-Summary section.
     move     "MONTHLY SUMMARY"  to  FN-Wk-Heading.
     perform  zz150-Write-Heading  thru  zz150-exit.
     if       FN-Month-Count > 1
              perform  ae061-Sort-Month  thru  ae061-exit
                       varying  FN-Mth-Ix  from  1  by  1
                       until    FN-Mth-Ix >= FN-Month-Count
     end-if.
     if       FN-Month-Count > zero
              perform  ae063-Month-Detail-Line  thru  ae063-exit
                       varying  FN-Mth-Ix  from  1  by  1
                       until    FN-Mth-Ix > FN-Month-Count
     end-if.
     perform  zz160-Write-Trailer  thru  zz160-exit.
 ae060-exit.  exit section.
*
 ae061-Sort-Month.
     move     FN-Mth-Ix  to  FN-Wk-Ix.
     set      FN-Mth-Ix2  to  FN-Mth-Ix.
     add      1  to  FN-Mth-Ix2.
     perform  ae062-Month-Find-Max  thru  ae062-exit
              varying  FN-Mth-Ix2  from  FN-Mth-Ix2  by  1
              until    FN-Mth-Ix2 > FN-Month-Count.
     if       FN-Wk-Ix not = FN-Mth-Ix
              move  FN-Month-Entry (FN-Mth-Ix)   to
                    FN-Wk-Swap-Mth
              move  FN-Month-Entry (FN-Wk-Ix)    to
                    FN-Month-Entry (FN-Mth-Ix)
              move  FN-Wk-Swap-Mth                to
                    FN-Month-Entry (FN-Wk-Ix)
     end-if.
 ae061-exit.  exit.
*
 ae062-Month-Find-Max.
     if       FN-Mth-Key (FN-Mth-Ix2) > FN-Mth-Key (FN-Wk-Ix)
              move  FN-Mth-Ix2  to  FN-Wk-Ix
     end-if.
 ae062-exit.  exit.
*
 ae063-Month-Detail-Line.
     move     spaces  to  FN-D4-Line.
     move     FN-Mth-Key (FN-Mth-Ix)  to  FN-Wk-Month-Key.
     perform  zz130-Edit-Month-Key  thru  zz130-exit.
     move     FN-DE-Out (1:7)             to  FN-D4-Month.
     move     FN-Mth-Income (FN-Mth-Ix)   to  FN-D4-Income.
     move     FN-Mth-Expense (FN-Mth-Ix)  to  FN-D4-Expense.
     move     FN-Mth-Net (FN-Mth-Ix)      to  FN-D4-Net.
     move     FN-D4-Line  to  FN-Report-Line.
     write    FN-Report-Line.
 ae063-exit.  exit.
*
*****************************************************************
* ae070  -  Section 5, Budget Status - one line per budget whose *
*           month matches the parameter record, in budget-file   *
*           order (which, with ac032's overwrite-in-place, is    *
*           also first-seen order).  Spend is that category's    *
*           expense total for the reporting month only.          *
*****************************************************************
 ae070-Rpt-Budget-Status section.
     move     "BUDGET STATUS"  to  FN-Wk-Heading.
     perform  zz150-Write-Heading  thru  zz150-exit.
     if       FN-Budget-Count > zero
              perform  ae071-Budget-Status-Line  thru  ae071-exit
                       varying  FN-Bud-Ix  from  1  by  1
                       until    FN-Bud-Ix > FN-Budget-Count
     end-if.
     perform  zz160-Write-Trailer  thru  zz160-exit.
 ae070-exit.  exit section.
*
 ae071-Budget-Status-Line.
     if       FN-Bud-Month (FN-Bud-Ix) not = PRM-RPT-MONTH
              go to  ae071-exit.
     move     zero  to  FN-BS-Spent.
     move     "N"  to  FN-Wk-Found.
     if       FN-Category-Count > zero
              set  FN-Cat-Ix  to  1
              search  FN-Category-Entry
                  at end
                       move  "N"  to  FN-Wk-Found
                  when  FN-Cat-Name (FN-Cat-Ix) =
                        FN-Bud-Category (FN-Bud-Ix)
                       move  "Y"  to  FN-Wk-Found
              end-search
     end-if.
     if       FN-Wk-Was-Found
              move  FN-Cat-Exp-Rpt-Mth (FN-Cat-Ix)  to
                    FN-BS-Spent
     end-if.
     move     FN-BS-Spent             to  FN20-Numerator.
     move     FN-Bud-Limit (FN-Bud-Ix) to  FN20-Denominator.
     perform  zz140-Call-Percent  thru  zz140-exit.
     move     FN20-Percent            to  FN-BS-Percent.
     if       FN-BS-Percent > 100.0
              move  "EXCEEDED"  to  FN-BS-Status
     else
         if   FN-BS-Percent > 80.0
              move  "WARNING"   to  FN-BS-Status
         else
              move  "OK"        to  FN-BS-Status
         end-if
     end-if.
     move     spaces  to  FN-D5-Line.
     move     FN-Bud-Category (FN-Bud-Ix)  to  FN-D5-Category.
     move     FN-BS-Spent                  to  FN-D5-Spent.
     move     FN-Bud-Limit (FN-Bud-Ix)     to  FN-D5-Limit.
     move     FN-BS-Percent                to  FN-D5-Percent.
     move     FN-BS-Status                 to  FN-D5-Status.
     move     FN-D5-Line  to  FN-Report-Line.
     write    FN-Report-Line.
 ae071-exit.  exit.
*
*****************************************************************
* ae080  -  Section 6, Expense Analysis - expense categories     *
*           only, percent of total expense and a "*" bar, widest *
*           first.  FN010 is printed instead if there was no     *
*           expense on the file at all.                          *
*****************************************************************
 ae080-Rpt-Expense-Analysis section.
     move     "EXPENSE ANALYSIS"  to  FN-Wk-Heading.
     perform  zz150-Write-Heading  thru  zz150-exit.
     if       not FN-Has-Expenses
              move  FN010  to  FN-Report-Line
              write  FN-Report-Line
     else
              if    FN-Category-Count > 1
                    perform  ae081-Sort-Cat-By-Exp
                             thru  ae081-exit
                             varying  FN-Cat-Ix  from  1  by  1
                             until  FN-Cat-Ix >= FN-Category-Count
              end-if
              perform  ae083-Expense-Detail-Line  thru  ae083-exit
                       varying  FN-Cat-Ix  from  1  by  1
                       until    FN-Cat-Ix > FN-Category-Count
     end-if.
     perform  zz160-Write-Trailer  thru  zz160-exit.
 ae080-exit.  exit section.
*
 ae081-Sort-Cat-By-Exp.
     move     FN-Cat-Ix  to  FN-Wk-Ix.
     set      FN-Cat-Ix2  to  FN-Cat-Ix.
     add      1  to  FN-Cat-Ix2.
     perform  ae082-Cat-Find-Max-Exp  thru  ae082-exit
              varying  FN-Cat-Ix2  from  FN-Cat-Ix2  by  1
              until    FN-Cat-Ix2 > FN-Category-Count.
     if       FN-Wk-Ix not = FN-Cat-Ix
              move  FN-Category-Entry (FN-Cat-Ix)  to
                    FN-Wk-Swap-Cat
              move  FN-Category-Entry (FN-Wk-Ix)   to
                    FN-Category-Entry (FN-Cat-Ix)
              move  FN-Wk-Swap-Cat                 to
                    FN-Category-Entry (FN-Wk-Ix)
     end-if.
 ae081-exit.  exit.
*
 ae082-Cat-Find-Max-Exp.
     if       FN-Cat-Exp-Total (FN-Cat-Ix2) >
              FN-Cat-Exp-Total (FN-Wk-Ix)
              move  FN-Cat-Ix2  to  FN-Wk-Ix
     end-if.
 ae082-exit.  exit.
*
 ae083-Expense-Detail-Line.
     if       FN-Cat-Exp-Total (FN-Cat-Ix) = zero
              go to  ae083-exit.
     move     FN-Cat-Exp-Total (FN-Cat-Ix)  to  FN20-Numerator.
     move     FN-Tot-Expense                to  FN20-Denominator.
     perform  zz140-Call-Percent  thru  zz140-exit.
     move     FN20-Percent  to  FN-EX-Percent.
     divide   FN-EX-Percent  by  5  giving  FN-EX-Bar-Len.
     if       FN-EX-Bar-Len > 20
              move  20  to  FN-EX-Bar-Len
     end-if.
     move     spaces  to  FN-EX-Bar.
     if       FN-EX-Bar-Len > zero
              perform  ae084-Build-Bar  thru  ae084-exit
                       varying  FN-Wk-Ix  from  1  by  1
                       until    FN-Wk-Ix > FN-EX-Bar-Len
     end-if.
     move     spaces  to  FN-D6-Line.
     move     FN-Cat-Name (FN-Cat-Ix)      to  FN-D6-Category.
     move     FN-EX-Percent                to  FN-D6-Percent.
     move     FN-EX-Bar                    to  FN-D6-Bar.
     move     FN-Cat-Exp-Total (FN-Cat-Ix) to  FN-D6-Amount.
     move     FN-D6-Line  to  FN-Report-Line.
     write    FN-Report-Line.
 ae083-exit.  exit.
*
 ae084-Build-Bar.
     move     "*"  to  FN-EX-Bar (FN-Wk-Ix:1).
 ae084-exit.  exit.
*
*****************************************************************
* ae090  -  Section 7, Monthly Detail - income, expense and net  *
*           for the single reporting month only.  Nothing is     *
*           printed for a month with no activity bar three zero  *
*           lines, which is left as-is - the auditor wants to    *
*           see a blank month, not a missing section.  Net is    *
*           signed, same rule as the Monthly Summary's net -     *
*           19/11/25 kjp FN0052, this used to borrow the Ok/     *
*           Negative flag style from the Financial Summary,      *
*           which is wrong for this section.                     *
*****************************************************************
 ae090-Rpt-Monthly-Detail section.
     move     "MONTHLY REPORT - "  to  FN-Wk-Heading.
     move     PRM-RPT-MONTH  to  FN-Wk-Month-Key.
     perform  zz130-Edit-Month-Key  thru  zz130-exit.
     move     FN-DE-Out (1:7)  to  FN-Wk-Heading (18:7).
     perform  zz150-Write-Heading  thru  zz150-exit.
     move     "N"  to  FN-Wk-Found.
     if       FN-Month-Count > zero
              set  FN-Mth-Ix  to  1
              search  FN-Month-Entry
                  at end
                       move  "N"  to  FN-Wk-Found
                  when  FN-Mth-Key (FN-Mth-Ix) = PRM-RPT-MONTH
                       move  "Y"  to  FN-Wk-Found
              end-search
     end-if.
*
     move     spaces  to  FN-D9-Line.
     move     "TOTAL INCOME"     to  FN-D9-Label.
     if       FN-Wk-Was-Found
              move  FN-Mth-Income (FN-Mth-Ix)  to  FN-D9-Amount
     else
              move  zero                       to  FN-D9-Amount
     end-if.
     move     FN-D9-Line  to  FN-Report-Line.
     write    FN-Report-Line.
*
     move     spaces  to  FN-D9-Line.
     move     "TOTAL EXPENSE"    to  FN-D9-Label.
     if       FN-Wk-Was-Found
              move  FN-Mth-Expense (FN-Mth-Ix)  to  FN-D9-Amount
     else
              move  zero                        to  FN-D9-Amount
     end-if.
     move     FN-D9-Line  to  FN-Report-Line.
     write    FN-Report-Line.
*
     move     spaces  to  FN-D9-Line.
     move     "NET BALANCE"      to  FN-D9-Label.
     if       FN-Wk-Was-Found
              move  FN-Mth-Net (FN-Mth-Ix)  to  FN-D9-Amount
     else
              move  zero                    to  FN-D9-Amount
     end-if.
     move     FN-D9-Line  to  FN-Report-Line.
     write    FN-Report-Line.
     perform  zz160-Write-Trailer  thru  zz160-exit.
 ae090-exit.  exit section.
*
*****************************************************************
* ae100  -  Section 8, Payment Method Report - all transactions  *
*           totalled by payment method, highest total first.     *
*****************************************************************
 ae100-Rpt-Payment-Method section.
     move     "PAYMENT METHOD REPORT"  to  FN-Wk-Heading.
     perform  zz150-Write-Heading  thru  zz150-exit.
     if       FN-Pay-Method-Count > 1
              perform  ae101-Sort-Pay-Method  thru  ae101-exit
                       varying  FN-Pay-Ix  from  1  by  1
                       until    FN-Pay-Ix >= FN-Pay-Method-Count
     end-if.
     if       FN-Pay-Method-Count > zero
              perform  ae103-Pay-Detail-Line  thru  ae103-exit
                       varying  FN-Pay-Ix  from  1  by  1
                       until    FN-Pay-Ix > FN-Pay-Method-Count
     end-if.
     perform  zz160-Write-Trailer  thru  zz160-exit.
 ae100-exit.  exit section.
*
 ae101-Sort-Pay-Method.
     move     FN-Pay-Ix  to  FN-Wk-Ix.
     set      FN-Pay-Ix2  to  FN-Pay-Ix.
     add      1  to  FN-Pay-Ix2.
     perform  ae102-Pay-Find-Max  thru  ae102-exit
              varying  FN-Pay-Ix2  from  FN-Pay-Ix2  by  1
              until    FN-Pay-Ix2 > FN-Pay-Method-Count.
     if       FN-Wk-Ix not = FN-Pay-Ix
              move  FN-Pay-Entry (FN-Pay-Ix)   to  FN-Wk-Swap-Pay
              move  FN-Pay-Entry (FN-Wk-Ix)    to
                    FN-Pay-Entry (FN-Pay-Ix)
              move  FN-Wk-Swap-Pay              to
                    FN-Pay-Entry (FN-Wk-Ix)
     end-if.
 ae101-exit.  exit.
*
 ae102-Pay-Find-Max.
     if       FN-Pay-Total (FN-Pay-Ix2) > FN-Pay-Total (FN-Wk-Ix)
              move  FN-Pay-Ix2  to  FN-Wk-Ix
     end-if.
 ae102-exit.  exit.
*
 ae103-Pay-Detail-Line.
     move     spaces  to  FN-D7-Line.
     move     FN-Pay-Method (FN-Pay-Ix)  to  FN-D7-Method.
     move     FN-Pay-Total  (FN-Pay-Ix)  to  FN-D7-Amount.
     move     FN-D7-Line  to  FN-Report-Line.
     write    FN-Report-Line.
 ae103-exit.  exit.
*
*****************************************************************
* ae110  -  Section 9, Control Totals - read/accept/reject       *
*           counts for both input files, auditor copy.           *
*****************************************************************
 ae110-Rpt-Control-Totals section.
     move     "CONTROL TOTALS"  to  FN-Wk-Heading.
     perform  zz150-Write-Heading  thru  zz150-exit.
*
     move     spaces  to  FN-D8-Line.
     move     "TRANSACTIONS READ:"     to  FN-D8-Label.
     move     FN-Trn-Read              to  FN-D8-Count.
     move     FN-D8-Line  to  FN-Report-Line.
     write    FN-Report-Line.
*
     move     spaces  to  FN-D8-Line.
     move     "TRANSACTIONS ACCEPTED:" to  FN-D8-Label.
     move     FN-Trn-Accepted          to  FN-D8-Count.
     move     FN-D8-Line  to  FN-Report-Line.
     write    FN-Report-Line.
*
     move     spaces  to  FN-D8-Line.
     move     "TRANSACTIONS REJECTED:" to  FN-D8-Label.
     move     FN-Trn-Rejected          to  FN-D8-Count.
     move     FN-D8-Line  to  FN-Report-Line.
     write    FN-Report-Line.
*
     move     spaces  to  FN-D8-Line.
     move     "BUDGETS READ:"          to  FN-D8-Label.
     move     FN-Bud-Read              to  FN-D8-Count.
     move     FN-D8-Line  to  FN-Report-Line.
     write    FN-Report-Line.
*
     move     spaces  to  FN-D8-Line.
     move     "BUDGETS ACCEPTED:"      to  FN-D8-Label.
     move     FN-Bud-Accepted          to  FN-D8-Count.
     move     FN-D8-Line  to  FN-Report-Line.
     write    FN-Report-Line.
*
     move     spaces  to  FN-D8-Line.
     move     "BUDGETS REJECTED:"      to  FN-D8-Label.
     move     FN-Bud-Rejected          to  FN-D8-Count.
     move     FN-D8-Line  to  FN-Report-Line.
     write    FN-Report-Line.
*
     move     FN-Rule-Equals  to  FN-Report-Line.
     write    FN-Report-Line.
     display  FN008.
 ae110-exit.  exit section.
*
*****************************************************************
* zz120  -  Break FN-Trn-Date of the current FN-Trn-Ix entry     *
*           into a YYYY-MM-DD display string for FN-D1-Date.     *
*****************************************************************
 zz120-Edit-Trn-Date.
     move     FN-Trn-YYYYMM (FN-Trn-Ix)  to  FN-DE-YYYYMM.
     move     FN-Trn-DD     (FN-Trn-Ix)  to  FN-DE-DD.
     move     spaces  to  FN-DE-Out.
     move     FN-DE-YYYYMM (1:4)  to  FN-DE-Out (1:4).
     move     "-"                to  FN-DE-Out (5:1).
     move     FN-DE-YYYYMM (5:2)  to  FN-DE-Out (7:2).
     move     "-"                to  FN-DE-Out (9:1).
     move     FN-DE-DD            to  FN-DE-Out (10:2).
     move     FN-DE-Out  to  FN-D1-Date.
 zz120-exit.  exit.
*
*****************************************************************
* zz130  -  Break a CCYYMM month key into a YYYY-MM display      *
*           string, used for both Monthly Summary and the        *
*           Parameter record's reporting month.  Caller loads    *
*           FN-Wk-Month-Key first - 19/11/25 kjp FN0052, this    *
*           paragraph only ever looked at the month table, the   *
*           reporting month was never actually passed through.   *
*****************************************************************
 zz130-Edit-Month-Key.
     move     spaces  to  FN-DE-Out.
     move     FN-Wk-Month-Key (1:4)  to  FN-DE-Out (1:4).
     move     "-"                    to  FN-DE-Out (5:1).
     move     FN-Wk-Month-Key (5:2)  to  FN-DE-Out (6:2).
 zz130-exit.  exit.
*
*****************************************************************
* zz140  -  Call the shared percent-of-limit routine.  Callers   *
*           load FN20-Numerator/Denominator first.              *
*****************************************************************
 zz140-Call-Percent.
     call     "maps20"  using  maps20-ws.
 zz140-exit.  exit.
*
*****************************************************************
* zz150/zz160  -  Common section heading and trailer, used by    *
*           all nine report sections so the rule lines and       *
*           blank-line spacing stay identical throughout.        *
*****************************************************************
 zz150-Write-Heading.
     move     spaces  to  FN-Section-Title.
     move     FN-Wk-Heading  to  FN-ST-Text.
     move     FN-Rule-Equals    to  FN-Report-Line.
     write    FN-Report-Line.
     move     FN-Section-Title  to  FN-Report-Line.
     write    FN-Report-Line.
     move     FN-Rule-Equals    to  FN-Report-Line.
     write    FN-Report-Line.
     move     FN-Blank-Line     to  FN-Report-Line.
     write    FN-Report-Line.
 zz150-exit.  exit.
*
 zz160-Write-Trailer.
     move     FN-Blank-Line   to  FN-Report-Line.
     write    FN-Report-Line.
     move     FN-Rule-Dashes  to  FN-Report-Line.
     write    FN-Report-Line.
     move     FN-Blank-Line   to  FN-Report-Line.
     write    FN-Report-Line.
 zz160-exit.  exit.
*
*****************************************************************
* zz900  -  Close down.  Transaction, Budget and Report were     *
*           opened in ab010 and are closed here; Parameter was   *
*           already closed straight after its single read.       *
*****************************************************************
 zz900-Close-Files section.
     close    FN-Transaction-File.
     close    FN-Budget-File.
     close    FN-Report-File.
 zz900-exit.  exit section.
