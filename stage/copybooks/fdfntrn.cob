********************************************
*                                          *
*  File Definition For Transaction File    *
*     (personal ledger entries - income    *
*      and expense, unordered on input)    *
********************************************
*  Record size 113 bytes (layout sheet still shows 111 -
*   raised when fields were widened - TICKLER left open).
*
* 14/03/86 dma - Created.
* 11/09/91 rjw - TRN-PAY-METHOD widened 11 -> 13 for "BANK
*                TRANSFER".
*
 fd  FN-Transaction-File
     label records are standard
     record contains 113 characters.
*
 01  FN-Trn-File-Record.
     03  TRN-ID                pic x(8).
     03  TRN-TYPE              pic x(7).
     03  TRN-AMOUNT            pic 9(9)v99.
     03  TRN-CATEGORY          pic x(15).
     03  TRN-DESC              pic x(30).
     03  TRN-DATE              pic 9(8).
     03  TRN-PAY-METHOD        pic x(13).
     03  TRN-RECURRING         pic x.
     03  TRN-TAGS              pic x(20).
