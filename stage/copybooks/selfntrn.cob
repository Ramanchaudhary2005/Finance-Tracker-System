* 14/03/86 dma - Created.
     select  FN-Transaction-File  assign       TRANSACT
                                  organization line sequential
                                  status       FN-Trn-File-Status.
