********************************************
*                                          *
*  File Definition For Parameter File      *
*     Single record - reporting month      *
*     for Budget Status & Monthly Detail.  *
********************************************
*  Record size 6 bytes.
*
* 14/03/86 dma - Created.
* 09/06/94 rjw - Added Rpt-Year-Mon-Grp redefine for
*                month-key compares.
* 03/12/98 rjw - Y2K review - Rpt-Year already full 4-digit,
*                no change
*                needed, logged for the audit file only.
*
 fd  FN-Param-File
     label records are standard
     record contains 6 characters.
*
 01  FN-Param-Record.
     03  PRM-RPT-MONTH         pic 9(6).
*
 01  FN-Rpt-Year-Mon-Grp   redefines  FN-Param-Record.
     03  FN-Rpt-Year           pic 9(4).
     03  FN-Rpt-Mon            pic 9(2).
