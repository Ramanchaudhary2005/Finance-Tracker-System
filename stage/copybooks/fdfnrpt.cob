********************************************
*                                          *
*  File Definition For Finance Report      *
*     Print file, 132 cols, full report    *
*     set written in batch-flow order.     *
********************************************
*
* 17/03/86 dma - Created.
*
 fd  FN-Report-File
     label records are standard
     record contains 132 characters.
*
 01  FN-Report-Line            pic x(132).
