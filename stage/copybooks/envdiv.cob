****************************************************
*                                                  *
*   Shared ENVIRONMENT DIVISION entries            *
*   Copied into every Finance subsystem program    *
*                                                  *
****************************************************
* 14/03/86 dma - Created for Finance (fn) subsystem, lifted
*                from the common envdiv used across the shop.
* 14/08/95 rjw - Added UPSI-0 test switch for dry-run listings.
*
 configuration           section.
*------------------------------
 source-computer.        fn-host.
 object-computer.        fn-host.
 special-names.
     c01 is top-of-form
     class alpha-upper is "A" thru "Z"
     class alpha-lower is "a" thru "z"
     switch-0 is upsi-0 on status is sw0-on
               off status is sw0-off.
