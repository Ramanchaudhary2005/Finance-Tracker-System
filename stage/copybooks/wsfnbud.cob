********************************************
*                                          *
*  In-Core Table For Accepted Budgets      *
*     One entry per (category, month);     *
*     last-write-wins applied on load.     *
********************************************
*  Table size = up to 500 entries x 32 bytes.
*
* 14/03/86 dma - Created.
* 09/06/94 rjw - Added Bud-Month-Grp redefine, year/month split
*                used when matching to the reporting month.
* 17/10/25 kjp - FN0031 Chgd to Occurs Depending On, see
*                wsfntrn.cob note.
*
 77  FN-Budget-Count            pic 9(3)  comp  value zero.
*
 01  FN-Budget-Table.
     03  FN-Bud-Entry          occurs 1 to 500 times
                                depending on FN-Budget-Count
                                indexed by FN-Bud-Ix
                                           FN-Bud-Ix2.
         05  FN-Bud-Category     pic x(15).
         05  FN-Bud-Limit        pic 9(9)v99.
         05  FN-Bud-Month        pic 9(6).
         05  FN-Bud-Month-Grp  redefines  FN-Bud-Month.
             07  FN-Bud-Year       pic 9(4).
             07  FN-Bud-Mon        pic 9(2).
