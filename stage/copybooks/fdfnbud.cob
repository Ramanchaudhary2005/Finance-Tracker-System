********************************************
*                                          *
*  File Definition For Budget File         *
*     One monthly spending limit per       *
*     category/month, latest wins.         *
********************************************
*  Record size 32 bytes.
*
* 14/03/86 dma - Created.
*
 fd  FN-Budget-File
     label records are standard
     record contains 32 characters.
*
 01  FN-Bud-File-Record.
     03  BUD-CATEGORY          pic x(15).
     03  BUD-LIMIT             pic 9(9)v99.
     03  BUD-MONTH             pic 9(6).
