********************************************
*                                          *
*  Accumulator Work Areas For The Finance  *
*     Nightly Reporting Batch              *
********************************************
*
* 14/03/86 dma - Created.
* 17/10/25 kjp - FN0031 Tables chgd to Occurs Depending On,
*                see wsfntrn.cob.
* 22/10/25 kjp - FN0031 Added Pay-Method table for new report.
* 12/11/25 kjp - FN0047 Added Bud-Status-Line work area.
*
 01  FN-Summary-Totals.
     03  FN-Tot-Income           pic 9(11)v99  value zero.
     03  FN-Tot-Expense          pic 9(11)v99  value zero.
     03  FN-Tot-Balance          pic s9(11)v99 value zero.
     03  FN-Bal-Print            pic 9(11)v99  value zero.
     03  FN-Bal-Flag             pic x(8)      value spaces.
     03  filler                  pic x(10)     value spaces.
*
 77  FN-Category-Count          pic 9(3)  comp  value zero.
*
 01  FN-Category-Table.
     03  FN-Category-Entry     occurs 1 to 100 times
                                depending on FN-Category-Count
                                indexed by FN-Cat-Ix
                                           FN-Cat-Ix2.
         05  FN-Cat-Name         pic x(15).
         05  FN-Cat-All-Total    pic 9(11)v99.
         05  FN-Cat-Exp-Total    pic 9(11)v99.
         05  FN-Cat-Exp-Rpt-Mth  pic 9(11)v99.
         05  filler              pic x(5).
*
 77  FN-Month-Count             pic 9(3)  comp  value zero.
*
 01  FN-Month-Table.
     03  FN-Month-Entry        occurs 1 to 600 times
                                depending on FN-Month-Count
                                indexed by FN-Mth-Ix
                                           FN-Mth-Ix2.
         05  FN-Mth-Key          pic 9(6).
         05  FN-Mth-Income       pic 9(11)v99.
         05  FN-Mth-Expense      pic 9(11)v99.
         05  FN-Mth-Net          pic s9(11)v99.
         05  filler              pic x(6).
*
 77  FN-Pay-Method-Count        pic 9(2)  comp  value zero.
*
 01  FN-Pay-Method-Table.
     03  FN-Pay-Entry          occurs 1 to 20 times
                                depending on FN-Pay-Method-Count
                                indexed by FN-Pay-Ix
                                           FN-Pay-Ix2.
         05  FN-Pay-Method       pic x(13).
         05  FN-Pay-Total        pic 9(11)v99.
         05  filler              pic x(5).
*
 01  FN-Control-Totals.
     03  FN-Trn-Read             pic 9(7)  comp  value zero.
     03  FN-Trn-Accepted         pic 9(7)  comp  value zero.
     03  FN-Trn-Rejected         pic 9(7)  comp  value zero.
     03  FN-Bud-Read             pic 9(5)  comp  value zero.
     03  FN-Bud-Accepted         pic 9(5)  comp  value zero.
     03  FN-Bud-Rejected         pic 9(5)  comp  value zero.
     03  filler                  pic x(8)      value spaces.
*
 01  FN-Bud-Status-Line.
     03  FN-BS-Category          pic x(15).
     03  FN-BS-Spent             pic 9(11)v99.
     03  FN-BS-Limit             pic 9(9)v99.
     03  FN-BS-Percent           pic 9(3)v9.
     03  FN-BS-Status            pic x(8).
     03  filler                  pic x(5)      value spaces.
*
 01  FN-Expense-Line.
     03  FN-EX-Category          pic x(15).
     03  FN-EX-Percent           pic 9(3)v9.
     03  FN-EX-Bar-Len           pic 9(2)      comp.
     03  FN-EX-Bar               pic x(20).
     03  FN-EX-Amount            pic 9(11)v99.
     03  filler                  pic x(5)      value spaces.
*
 01  FN-Work-Fields.
     03  FN-Wk-Ix                pic 9(4)  comp.
     03  FN-Wk-Ix2               pic 9(4)  comp.
     03  FN-Wk-Swap-Entry        pic x(113).
     03  FN-Wk-Swap-Cat          pic x(53).
     03  FN-Wk-Swap-Mth          pic x(24).
     03  FN-Wk-Swap-Pay          pic x(24).
     03  FN-Wk-Heading           pic x(50).
     03  FN-Wk-Found             pic x         value "N".
         88  FN-Wk-Was-Found                   value "Y".
     03  filler                  pic x(5)      value spaces.
