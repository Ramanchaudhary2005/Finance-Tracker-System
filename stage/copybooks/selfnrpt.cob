* 14/03/86 dma - Created.
     select  FN-Report-File       assign       RPTFILE
                                  organization line sequential
                                  status       FN-Rpt-File-Status.
