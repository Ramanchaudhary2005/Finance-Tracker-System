* 02/09/86 dma - Created for maps20 (percent / status calc).
*
 01  Maps20-WS.
     03  FN20-Numerator      pic 9(11)v99.
     03  FN20-Denominator    pic 9(11)v99.
     03  FN20-Percent        pic 9(3)v9.
     03  FN20-Reply          pic x.
     03  filler              pic x(5).
*    Reply codes - 0 = ok, 9 = denominator zero, percent
*    forced to zero.
