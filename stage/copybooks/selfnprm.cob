* 14/03/86 dma - Created.
     select  FN-Param-File        assign       PARMFILE
                                  organization line sequential
                                  status       FN-Prm-File-Status.
