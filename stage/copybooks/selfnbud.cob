* 14/03/86 dma - Created.
     select  FN-Budget-File       assign       BUDGETS
                                  organization line sequential
                                  status       FN-Bud-File-Status.
