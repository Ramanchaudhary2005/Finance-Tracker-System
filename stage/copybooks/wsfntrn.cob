********************************************
*                                          *
*  In-Core Table For Accepted Transactions *
*     Loaded once at start of run,         *
*     re-sorted in place for the listing.  *
********************************************
*  Table size = up to 1000 entries x 113 bytes.
*
* 14/03/86 dma - Created.
* 09/06/94 rjw - Added Trn-Date-Grp redefine to pick off YYYYMM
*                for the monthly control break & budget status.
* 17/10/25 kjp - FN0031 Chgd to Occurs Depending On so Search
*                is bounded to entries loaded, was walking all
*                1000 before.
*
 77  FN-Trn-Table-Count        pic 9(4)  comp  value zero.
*
 01  FN-Transaction-Table.
     03  FN-Trn-Entry          occurs 1 to 1000 times
                                depending on FN-Trn-Table-Count
                                indexed by FN-Trn-Ix
                                           FN-Trn-Ix2.
         05  FN-Trn-Id           pic x(8).
         05  FN-Trn-Type         pic x(7).
         05  FN-Trn-Amount       pic 9(9)v99.
         05  FN-Trn-Category     pic x(15).
         05  FN-Trn-Desc         pic x(30).
         05  FN-Trn-Date         pic 9(8).
         05  FN-Trn-Date-Grp   redefines  FN-Trn-Date.
             07  FN-Trn-YYYYMM     pic 9(6).
             07  FN-Trn-DD         pic 9(2).
         05  FN-Trn-Pay-Method   pic x(13).
         05  FN-Trn-Recurring    pic x.
         05  FN-Trn-Tags         pic x(20).
