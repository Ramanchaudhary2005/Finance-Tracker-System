********************************************
*                                          *
*  File Statuses, Switches & Messages      *
*        For The Finance Subsystem         *
********************************************
* File size n/a - working storage only.
*
* 14/03/86 dma - Created.
* 14/03/93 rjw - Added FN006/7 for budget reject counts.
* 12/11/25 kjp - FN0047 Msg text tidy, added FN010 no
*                expenses line.
*
 01  FN-File-Statuses.
     03  FN-Trn-File-Status      pic xx      value zero.
     03  FN-Bud-File-Status      pic xx      value zero.
     03  FN-Prm-File-Status      pic xx      value zero.
     03  FN-Rpt-File-Status      pic xx      value zero.
     03  filler                  pic x(8).
*
 01  FN-Switches.
     03  FN-Sw-Trn-Eof           pic x       value "N".
         88  FN-Trn-Eof                      value "Y".
     03  FN-Sw-Bud-Eof           pic x       value "N".
         88  FN-Bud-Eof                      value "Y".
     03  FN-Sw-Has-Expenses      pic x       value "N".
         88  FN-Has-Expenses                 value "Y".
     03  filler                  pic x(5).
*
 01  FN-Error-Messages.
     03  FN001   pic x(48) value
             "FN001 Unable to open Transaction file - abort.".
     03  FN002   pic x(42) value
             "FN002 Unable to open Budget file - abort.".
     03  FN003   pic x(43) value
             "FN003 Unable to open Parameter file - info.".
     03  FN004   pic x(45) value
             "FN004 Unable to open Report file - abort run.".
     03  FN005   pic x(38) value
             "FN005 Transaction table full - skip 1.".
     03  FN006   pic x(33) value
             "FN006 Budget table full - skip 1.".
     03  FN007   pic x(34) value
             "FN007 No parameter record found.".
     03  FN008   pic x(37) value
             "FN008 Finance batch run completed.".
     03  FN009   pic x(34) value
             "FN009 Finance batch run aborted.".
     03  FN010   pic x(20) value
             "NO EXPENSES FOUND".
     03  filler                  pic x(4).
