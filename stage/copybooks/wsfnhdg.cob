********************************************
*                                          *
*  Report Line Layouts For The Finance     *
*     Nightly Reporting Batch - 132 cols   *
*     No Report Writer used - plain WRITE. *
********************************************
*
* 17/03/86 dma - Created.
* 05/11/25 kjp - FN0031 Added expense analysis bar line.
* 12/11/25 kjp - FN0047 Added control totals line, banner tidy.
* 19/11/25 kjp - FN0052 Added FN-D9-Line - Monthly Report detail
*                was wrongly sharing FN-D2-Line with the Financial
*                Summary, lost its sign on a negative net.
*
 01  FN-Rule-Equals              pic x(132)  value all "=".
 01  FN-Rule-Dashes              pic x(132)  value all "-".
 01  FN-Blank-Line               pic x(132)  value spaces.
*
 01  FN-Banner-Line-1.
     03  filler                  pic x       value space.
     03  FN-BN-Prog              pic x(17).
     03  filler                  pic x(10)   value spaces.
     03  FN-BN-Title             pic x(40)   value
             "PERSONAL FINANCE LEDGER - NIGHTLY BATCH".
     03  filler                  pic x(64).
*
 01  FN-Banner-Line-2.
     03  filler                  pic x       value space.
     03  filler                  pic x(10)   value "RUN DATE -".
     03  FN-BN-Date              pic x(10).
     03  filler                  pic x(111).
*
 01  FN-Section-Title.
     03  filler                  pic x(10)   value spaces.
     03  FN-ST-Text              pic x(50).
     03  filler                  pic x(72).
*
* Section 1 - All Transactions detail line
*
 01  FN-D1-Line.
     03  FN-D1-Id                pic x(8).
     03  filler                  pic x       value space.
     03  FN-D1-Date              pic x(10).
     03  filler                  pic x       value space.
     03  FN-D1-Amount            pic Z(8)9.99.
     03  filler                  pic x       value space.
     03  FN-D1-Type              pic x(7).
     03  filler                  pic x       value space.
     03  FN-D1-Category          pic x(15).
     03  filler                  pic x       value space.
     03  FN-D1-Desc              pic x(30).
     03  filler                  pic x       value space.
     03  FN-D1-Pay-Method        pic x(13).
     03  filler                  pic x       value space.
     03  FN-D1-Recurring         pic x.
     03  filler                  pic x(29).
*
* Section 2 - Financial Summary
*
 01  FN-D2-Line.
     03  FN-D2-Label             pic x(20).
     03  filler                  pic x       value space.
     03  FN-D2-Amount            pic Z(10)9.99.
     03  filler                  pic x(3)    value spaces.
     03  FN-D2-Flag              pic x(8).
     03  filler                  pic x(86).
*
* Section 3 - Category Report
*
 01  FN-D3-Line.
     03  FN-D3-Category          pic x(15).
     03  filler                  pic x       value space.
     03  filler                  pic x       value ":".
     03  filler                  pic x       value space.
     03  FN-D3-Amount            pic Z(10)9.99.
     03  filler                  pic x(100).
*
* Section 4 - Monthly Summary
*
 01  FN-D4-Line.
     03  FN-D4-Month             pic x(7).
     03  filler                  pic x       value space.
     03  filler                  pic x       value "|".
     03  filler                  pic x       value space.
     03  FN-D4-Income            pic Z(9)9.99.
     03  filler                  pic x       value space.
     03  filler                  pic x       value "|".
     03  filler                  pic x       value space.
     03  FN-D4-Expense           pic Z(9)9.99.
     03  filler                  pic x       value space.
     03  filler                  pic x       value "|".
     03  filler                  pic x       value space.
     03  FN-D4-Net               pic -(9)9.99.
     03  filler                  pic x(77).
*
* Section 5 - Budget Status
*
 01  FN-D5-Line.
     03  FN-D5-Category          pic x(15).
     03  filler                  pic x       value space.
     03  filler                  pic x       value ":".
     03  filler                  pic x       value space.
     03  FN-D5-Spent             pic Z(9)9.99.
     03  filler                  pic x       value space.
     03  filler                  pic x       value "/".
     03  filler                  pic x       value space.
     03  FN-D5-Limit             pic Z(7)9.99.
     03  filler                  pic x       value space.
     03  filler                  pic x       value "(".
     03  FN-D5-Percent           pic ZZ9.9.
     03  filler                  pic x(2)    value "%)".
     03  filler                  pic x       value space.
     03  FN-D5-Status            pic x(8).
     03  filler                  pic x(69).
*
* Section 6 - Expense Analysis
*
 01  FN-D6-Line.
     03  FN-D6-Category          pic x(15).
     03  filler                  pic x       value space.
     03  filler                  pic x       value "(".
     03  FN-D6-Percent           pic ZZ9.9.
     03  filler                  pic x(2)    value "%)".
     03  filler                  pic x       value space.
     03  FN-D6-Bar               pic x(20).
     03  filler                  pic x       value space.
     03  FN-D6-Amount            pic Z(9)9.99.
     03  filler                  pic x(73).
*
* Section 8 - Payment Method Report
*
 01  FN-D7-Line.
     03  FN-D7-Method            pic x(13).
     03  filler                  pic x(3)    value spaces.
     03  filler                  pic x       value ":".
     03  filler                  pic x       value space.
     03  FN-D7-Amount            pic Z(10)9.99.
     03  filler                  pic x(100).
*
* Section 9 - Control Totals
*
 01  FN-D8-Line.
     03  FN-D8-Label             pic x(30).
     03  filler                  pic x       value space.
     03  FN-D8-Count             pic ZZZ,ZZ9.
     03  filler                  pic x(94).
*
* Section 7 - Monthly Report (detail for the parameter record's
*             reporting month).  Net carries a sign, same as the
*             Monthly Summary's FN-D4-Net - this is NOT the same
*             shape as the Financial Summary line, the auditor
*             wants the sign shown here, not an Ok/Negative flag.
*
 01  FN-D9-Line.
     03  FN-D9-Label             pic x(20).
     03  filler                  pic x       value space.
     03  FN-D9-Amount            pic -(10)9.99.
     03  filler                  pic x(97).
