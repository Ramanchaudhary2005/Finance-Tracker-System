*****************************************************************
*                                                               *
*              Percent Of Limit - Rounding Subroutine          *
*                                                               *
*****************************************************************
*
 identification          division.
*===============================
*
***
      program-id.         maps20.
***
      author.             D. M. Ashworth.
***
      installation.       Brackendale Data Processing Ltd.
***
      date-written.       02/09/86.
***
      date-compiled.
***
      security.           This program is the property of
                           Brackendale Data Processing Ltd and is
                           supplied to the client for use on the
                           client's own equipment only.  Not to
                           be copied or passed to a third party
                           without written permission.
***
*    Remarks.            Percent-Of Calculation, Rounded To 1 Dp.
*                        Lifted out of FN000 so the Budget
*                        Status and Expense Analysis sections
*                        of the Nightly Ledger run share one
*                        rounding rule instead of carrying two
*                        copies of the same sum.  Called with a
*                        numerator and a denominator, hands
*                        back a percentage to one decimal place
*                        and a reply byte.
***
*    Version.            1.02 of 19/11/25.
*****
* Changes:
* 02/09/86 dma -        Created - split out of FN000 percent code.
* 14/03/89 dma -        Denominator zero now forced to Reply 9
*                       instead of abending on a size error.
* 11/12/98 rjw - Y2K    Year 2000 readiness review - no stored
*                       dates in this module, nothing to
*                       change, log entry made for the audit
*                       file only.
* 05/06/04 dma -        Recompiled under Micro Focus Net Express,
*                       no logic change.
* 12/08/25 kjp - FN0031 Re-keyed into the Finance Ledger suite
*                       for the new Budget Status and Expense
*                       Analysis reports - logic unchanged from
*                       the original Brackendale percent-of-
*                       limit routine.
* 19/11/25 kjp - FN0047 Reply field widened to a full byte with a
*                       proper 88 set, was a raw 9 before this.
*
 environment             division.
*===============================
*
 copy  "envdiv.cob".
 input-output            section.
*------------------------------
*
 data                    division.
*===============================
 working-storage section.
*----------------------
*
* Scratch decomposition fields - not used in the calculation
* itself but kept on hand for eyeballing the raw value in a
* symbolic dump when this routine is suspect.            {{TAG:FN0047-1}}
*
 01  WS-Pct-Calc.
     03  WS-Raw-Value        pic 9(7)v9999.
     03  filler              pic x(1).
 01  WS-Pct-Calc-Alt redefines WS-Pct-Calc.
     03  WS-Raw-Int          pic 9(7).
     03  WS-Raw-Frac         pic 9(4).
*
 01  WS-Hundred.
     03  WS-Hundred-Value    pic 9(5)v99  value 10000.
     03  filler              pic x(1).
 01  WS-Hundred-Alt redefines WS-Hundred.
     03  WS-Hundred-Int      pic 9(5).
     03  WS-Hundred-Dec      pic 99.
*
 01  WS-Status-Flags.
     03  WS-Reply-Byte       pic x        value zero.
     03  filler              pic x(4).
 01  WS-Status-Flags-Alt redefines WS-Status-Flags.
     03  WS-Reply-Num        pic 9.
*
 linkage section.
*--------------
*
**********
* maps20 *
**********
*
 copy  "wsmaps20.cob".
*
 procedure division  using  maps20-ws.
*===================================
*
 main.
     if       FN20-Denominator = zero
              move  zero  to  FN20-Percent
              move  "9"   to  FN20-Reply
              go to  main-exit.
*
     compute  FN20-Percent rounded =
              (FN20-Numerator / FN20-Denominator) * 100.
     move     "0"  to  FN20-Reply.
*
 main-exit.   exit program.
*********    ************
